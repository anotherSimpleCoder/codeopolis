000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  CTYYIELD                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. B. WOZNIAK                                         00000700
000800*                                                                 00000800
000900* COMPUTES ONE GRAIN TYPE'S HARVESTED BUSHELS FOR ONE SIMULATED   00000900
001000* YEAR, GIVEN ACRES PLANTED AND THE YEAR'S WEATHER/EVENT DRAW.    00001000
001100* CALLED ONCE PER PLANTED GRAIN TYPE FROM CTYTURN 270-HARVEST-    00001100
001200* YIELD.  A GRAIN TYPE WITH ZERO ACRES PLANTED IS NOT CALLED -    00001200
001300* THE CALLER SKIPS IT AND LEAVES THE HARVEST AT ZERO.             00001300
001400*                                                                 00001400
001500* EACH GRAIN TYPE HAS ITS OWN WEATHER/DISEASE/PEST VULNERABILITY  00001500
001600* LIST (SEE 610-BARLEY-YIELD THRU 660-WHEAT-YIELD) - THESE ARE    00001600
001700* NOT DATA-DRIVEN BECAUSE THE VULNERABILITY LIST ITSELF DIFFERS   00001700
001800* GRAIN TO GRAIN, NOT JUST THE PERCENTAGES.                       00001800
001900*                                                                 00001900
002000* CHANGE LOG                                                      00002000
002100*     DATE-WRITTEN 1989-03-10  RBW  ORIGINAL PROGRAM              00002100
002200*     1989-04-02  RBW  ADDED DELIA FLY / LEAF DROUGHT TEMP-BASED  00002200
002300*                      SEVERITY SPLIT FOR RICE AND WHEAT          00002300
002400*     1990-11-19  RBW  CORRECTED RYE POWDERY MILDEW THRESHOLD -   00002400
002500*                      WAS COMPARING WINTER TEMP TO SUMMER CONST  00002500
002600*     1993-07-08  DBS  MILLET GOUT-FLY SOIL-CONDITIONS SPLIT ADDED00002600
002700*     1996-02-27  DBS  STANDARDIZED ALL MULTIPLIERS TO WS-YIELD-  00002700
002800*                      RATIO COMP-3 WORK FIELD, WAS MIXED DISPLAY 00002800
002900*     1998-10-05  TLK  Y2K - CURRENT-YEAR WIDENED 2 TO 4 DIGITS   00002900
003000*                      ON THE TRACE LINE, NO STORED DATE AFFECTED 00003000
003100*     1999-01-14  TLK  Y2K SIGN-OFF - REVIEWED, NO 2-DIGIT YEAR   00003100
003200*                      ARITHMETIC IN THIS PROGRAM                 00003200
003300*     2001-06-20  TLK  ADDED UPSI-0 TRACE SWITCH FOR HARVEST DEBUG00003300
003400*     2004-09-01  MWF  RESTRUCTURED 600-MAIN EVALUATE, NO LOGIC   00003400
003500*                      CHANGE - REQUEST CC-04117                  00003500
003600******************************************************************00003600
003700 IDENTIFICATION DIVISION.                                         00003700
003800 PROGRAM-ID.    CTYYIELD.                                         00003800
003900 AUTHOR.        R. B. WOZNIAK.                                    00003900
004000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004000
004100 DATE-WRITTEN.  03/10/89.                                         00004100
004200 DATE-COMPILED. 03/10/89.                                         00004200
004300 SECURITY.      NON-CONFIDENTIAL.                                 00004300
004400*                                                                 00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-390.                                        00004700
004800 OBJECT-COMPUTER. IBM-390.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM                                           00005000
005100     CLASS VALID-GRAIN-TYPE IS '1' THRU '6'                       00005100
005200     UPSI-0 ON STATUS IS HARVEST-TRACE-ON.                        00005200
005300*                                                                 00005300
005400 DATA DIVISION.                                                   00005400
005500 WORKING-STORAGE SECTION.                                         00005500
005600*                                                                 00005600
005700 01  SYSTEM-DATE-AND-TIME.                                        00005700
005800     05  CURRENT-DATE.                                            00005800
005900         10  CURRENT-YEAR            PIC 9(2).                    00005900
006000         10  CURRENT-MONTH           PIC 9(2).                    00006000
006100         10  CURRENT-DAY             PIC 9(2).                    00006100
006200     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(6).          00006200
006300*                                                                 00006300
006400 77  WS-CALL-COUNT           PIC S9(4)      COMP   VALUE 0.       00006400
006500 01  WS-WORK-FIELDS.                                              00006500
006600     05  WS-YIELD-RATIO          PIC S9(3)V9(6) COMP-3 VALUE 0.   00006600
006700     05  WS-THRESHOLD            PIC S9(3)V9(2) COMP-3 VALUE 0.   00006700
006800     05  WS-HEAT-THRESHOLD REDEFINES WS-THRESHOLD                 00006800
006900                                 PIC S9(3)V9(2) COMP-3.           00006900
007000     05  WS-COLD-THRESHOLD REDEFINES WS-THRESHOLD                 00007000
007100                                 PIC S9(3)V9(2) COMP-3.           00007100
007200     05  WS-RATIO-WORK           PIC S9(5)V9(2) COMP-3 VALUE 0.   00007200
007300*                                                                 00007300
007400     COPY GRNTAB.                                                 00007400
007500*                                                                 00007500
007600 LINKAGE SECTION.                                                 00007600
007700 01  YIELD-LINKAGE-REC.                                           00007700
007800     05  YL-GRAIN-TYPE           PIC 9(01).                       00007800
007900     05  YL-ACRES-PLANTED        PIC 9(07).                       00007900
008000     05  YL-SOIL-CONDITIONS      PIC 9V999  COMP-3.               00008000
008100     05  YL-TEMP-SUMMER          PIC S999V9 COMP-3.               00008100
008200     05  YL-TEMP-WINTER          PIC S999V9 COMP-3.               00008200
008300     05  YL-DROUGHT-FLAG         PIC 9(01).                       00008300
008400     05  YL-FUSARIUM-FLAG        PIC 9(01).                       00008400
008500     05  YL-LEAF-DROUGHT-FLAG    PIC 9(01).                       00008500
008600     05  YL-POWDERY-MILDEW-FLAG  PIC 9(01).                       00008600
008700     05  YL-BARLEY-GOUT-FLY-FLAG PIC 9(01).                       00008700
008800     05  YL-DELIA-FLY-FLAG       PIC 9(01).                       00008800
008900     05  YL-FRIT-FLY-FLAG        PIC 9(01).                       00008900
009000     05  YL-HARVESTED-BUSHELS    PIC 9(09).                       00009000
009100*                                                                 00009100
009200******************************************************************00009200
009300 PROCEDURE DIVISION USING YIELD-LINKAGE-REC.                      00009300
009400******************************************************************00009400
009500*                                                                 00009500
009600 600-MAIN.                                                        00009600
009700     ACCEPT CURRENT-DATE FROM DATE.                               00009700
009800     ADD 1 TO WS-CALL-COUNT.                                      00009800
009900     MOVE 0 TO YL-HARVESTED-BUSHELS.                              00009900
010000     IF YL-ACRES-PLANTED = 0                                      00010000
010100         GOBACK                                                   00010100
010200     END-IF.                                                      00010200
010300     IF HARVEST-TRACE-ON                                          00010300
010400         DISPLAY 'CTYYIELD TRACE ' CURRENT-DATE-N                 00010400
010500             ' GRAIN=' YL-GRAIN-TYPE ' ACRES=' YL-ACRES-PLANTED   00010500
010600     END-IF.                                                      00010600
010700     EVALUATE YL-GRAIN-TYPE                                       00010700
010800         WHEN 1  PERFORM 610-BARLEY-YIELD THRU 610-EXIT           00010800
010900         WHEN 2  PERFORM 620-CORN-YIELD THRU 620-EXIT             00010900
011000         WHEN 3  PERFORM 630-MILLET-YIELD THRU 630-EXIT           00011000
011100         WHEN 4  PERFORM 640-RICE-YIELD THRU 640-EXIT             00011100
011200         WHEN 5  PERFORM 650-RYE-YIELD THRU 650-EXIT              00011200
011300         WHEN 6  PERFORM 660-WHEAT-YIELD THRU 660-EXIT            00011300
011400         WHEN OTHER                                               00011400
011500             DISPLAY 'CTYYIELD - INVALID GRAIN TYPE ON CALL: '    00011500
011600                 YL-GRAIN-TYPE                                    00011600
011700     END-EVALUATE.                                                00011700
011800     GOBACK.                                                      00011800
011900*                                                                 00011900
012000 610-BARLEY-YIELD.                                                00012000
012100*    WINTER GRAIN, COLD RESISTANCE 0.25                           00012100
012200     IF YL-SOIL-CONDITIONS = 0                                    00012200
012300         MOVE 0 TO WS-YIELD-RATIO                                 00012300
012400         GO TO 610-EXIT                                           00012400
012500     END-IF.                                                      00012500
012600     COMPUTE WS-YIELD-RATIO =                                     00012600
012700         YL-SOIL-CONDITIONS * GT-BASIC-YIELD-RATIO(1).            00012700
012800     COMPUTE WS-COLD-THRESHOLD = 3.3 * (1 - 0.25).                00012800
012900     IF YL-TEMP-WINTER < WS-COLD-THRESHOLD                        00012900
013000         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO *                00013000
013100             (1 - GT-CROP-FAILURE-PCT(1))                         00013100
013200     END-IF.                                                      00013200
013300     IF YL-DROUGHT-FLAG = 1                                       00013300
013400         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.8            00013400
013500     END-IF.                                                      00013500
013600     IF YL-FUSARIUM-FLAG = 1                                      00013600
013700         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.75           00013700
013800     END-IF.                                                      00013800
013900     IF YL-BARLEY-GOUT-FLY-FLAG = 1                               00013900
014000         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.6            00014000
014100     END-IF.                                                      00014100
014200     PERFORM 900-FINAL-HARVEST.                                   00014200
014300 610-EXIT.                                                        00014300
014400    EXIT.                                                         00014400
014500*                                                                 00014500
014600 620-CORN-YIELD.                                                  00014600
014700*    SPRING GRAIN, HEAT RESISTANCE 0.25                           00014700
014800     IF YL-SOIL-CONDITIONS = 0                                    00014800
014900         MOVE 0 TO WS-YIELD-RATIO                                 00014900
015000         GO TO 620-EXIT                                           00015000
015100     END-IF.                                                      00015100
015200     COMPUTE WS-YIELD-RATIO =                                     00015200
015300         YL-SOIL-CONDITIONS * GT-BASIC-YIELD-RATIO(2).            00015300
015400     COMPUTE WS-HEAT-THRESHOLD = 18.0 * (1 + 0.25).               00015400
015500     IF YL-TEMP-SUMMER > WS-HEAT-THRESHOLD                        00015500
015600         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO *                00015600
015700             (1 - GT-CROP-FAILURE-PCT(2))                         00015700
015800     END-IF.                                                      00015800
015900     IF YL-DROUGHT-FLAG = 1                                       00015900
016000         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.7            00016000
016100     END-IF.                                                      00016100
016200     IF YL-POWDERY-MILDEW-FLAG = 1                                00016200
016300         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.75           00016300
016400     END-IF.                                                      00016400
016500     IF YL-FRIT-FLY-FLAG = 1                                      00016500
016600         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.6            00016600
016700     END-IF.                                                      00016700
016800     PERFORM 900-FINAL-HARVEST.                                   00016800
016900 620-EXIT.                                                        00016900
017000    EXIT.                                                         00017000
017100*                                                                 00017100
017200 630-MILLET-YIELD.                                                00017200
017300*    SPRING GRAIN, HEAT RESISTANCE 0.45, NO DISEASE VULNERABILITY 00017300
017400     IF YL-SOIL-CONDITIONS = 0                                    00017400
017500         MOVE 0 TO WS-YIELD-RATIO                                 00017500
017600         GO TO 630-EXIT                                           00017600
017700     END-IF.                                                      00017700
017800     COMPUTE WS-YIELD-RATIO =                                     00017800
017900         YL-SOIL-CONDITIONS * GT-BASIC-YIELD-RATIO(3).            00017900
018000     COMPUTE WS-HEAT-THRESHOLD = 18.0 * (1 + 0.45).               00018000
018100     IF YL-TEMP-SUMMER > WS-HEAT-THRESHOLD                        00018100
018200         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO *                00018200
018300             (1 - GT-CROP-FAILURE-PCT(3))                         00018300
018400     END-IF.                                                      00018400
018500     IF YL-DROUGHT-FLAG = 1                                       00018500
018600         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.95           00018600
018700     END-IF.                                                      00018700
018800     IF YL-BARLEY-GOUT-FLY-FLAG = 1                               00018800
018900         IF YL-SOIL-CONDITIONS < 0.8                              00018900
019000             COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.85       00019000
019100         ELSE                                                     00019100
019200             COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.90       00019200
019300         END-IF                                                   00019300
019400     END-IF.                                                      00019400
019500     PERFORM 900-FINAL-HARVEST.                                   00019500
019600 630-EXIT.                                                        00019600
019700    EXIT.                                                         00019700
019800*                                                                 00019800
019900 640-RICE-YIELD.                                                  00019900
020000*    SPRING GRAIN, HEAT RESISTANCE 0.10                           00020000
020100     IF YL-SOIL-CONDITIONS = 0                                    00020100
020200         MOVE 0 TO WS-YIELD-RATIO                                 00020200
020300         GO TO 640-EXIT                                           00020300
020400     END-IF.                                                      00020400
020500     COMPUTE WS-YIELD-RATIO =                                     00020500
020600         YL-SOIL-CONDITIONS * GT-BASIC-YIELD-RATIO(4).            00020600
020700     COMPUTE WS-HEAT-THRESHOLD = 18.0 * (1 + 0.10).               00020700
020800     IF YL-TEMP-SUMMER > WS-HEAT-THRESHOLD                        00020800
020900         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO *                00020900
021000             (1 - GT-CROP-FAILURE-PCT(4))                         00021000
021100     END-IF.                                                      00021100
021200     IF YL-DROUGHT-FLAG = 1                                       00021200
021300         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.5            00021300
021400     END-IF.                                                      00021400
021500     IF YL-FUSARIUM-FLAG = 1                                      00021500
021600         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.75           00021600
021700     END-IF.                                                      00021700
021800     IF YL-LEAF-DROUGHT-FLAG = 1                                  00021800
021900         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.7            00021900
022000     END-IF.                                                      00022000
022100     IF YL-BARLEY-GOUT-FLY-FLAG = 1                               00022100
022200         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.7            00022200
022300     END-IF.                                                      00022300
022400     IF YL-DELIA-FLY-FLAG = 1                                     00022400
022500         IF YL-TEMP-SUMMER > WS-HEAT-THRESHOLD                    00022500
022600             COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.6        00022600
022700         ELSE                                                     00022700
022800             COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.7        00022800
022900         END-IF                                                   00022900
023000     END-IF.                                                      00023000
023100     PERFORM 900-FINAL-HARVEST.                                   00023100
023200 640-EXIT.                                                        00023200
023300    EXIT.                                                         00023300
023400*                                                                 00023400
023500 650-RYE-YIELD.                                                   00023500
023600*    WINTER GRAIN, COLD RESISTANCE 0.45                           00023600
023700     IF YL-SOIL-CONDITIONS = 0                                    00023700
023800         MOVE 0 TO WS-YIELD-RATIO                                 00023800
023900         GO TO 650-EXIT                                           00023900
024000     END-IF.                                                      00024000
024100     COMPUTE WS-YIELD-RATIO =                                     00024100
024200         YL-SOIL-CONDITIONS * GT-BASIC-YIELD-RATIO(5).            00024200
024300     COMPUTE WS-COLD-THRESHOLD = 3.3 * (1 - 0.45).                00024300
024400     IF YL-TEMP-WINTER < WS-COLD-THRESHOLD                        00024400
024500         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO *                00024500
024600             (1 - GT-CROP-FAILURE-PCT(5))                         00024600
024700     END-IF.                                                      00024700
024800     IF YL-DROUGHT-FLAG = 1                                       00024800
024900         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.95           00024900
025000     END-IF.                                                      00025000
025100     IF YL-POWDERY-MILDEW-FLAG = 1                                00025100
025200         IF YL-TEMP-WINTER > 3.3 + 3.0                            00025200
025300             COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.85       00025300
025400         ELSE                                                     00025400
025500             COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.90       00025500
025600         END-IF                                                   00025600
025700     END-IF.                                                      00025700
025800     PERFORM 900-FINAL-HARVEST.                                   00025800
025900 650-EXIT.                                                        00025900
026000    EXIT.                                                         00026000
026100*                                                                 00026100
026200 660-WHEAT-YIELD.                                                 00026200
026300*    WINTER GRAIN, COLD RESISTANCE 0.10                           00026300
026400     IF YL-SOIL-CONDITIONS = 0                                    00026400
026500         MOVE 0 TO WS-YIELD-RATIO                                 00026500
026600         GO TO 660-EXIT                                           00026600
026700     END-IF.                                                      00026700
026800     COMPUTE WS-YIELD-RATIO =                                     00026800
026900         YL-SOIL-CONDITIONS * GT-BASIC-YIELD-RATIO(6).            00026900
027000     COMPUTE WS-COLD-THRESHOLD = 3.3 * (1 - 0.10).                00027000
027100     IF YL-TEMP-WINTER < WS-COLD-THRESHOLD                        00027100
027200         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO *                00027200
027300             (1 - GT-CROP-FAILURE-PCT(6))                         00027300
027400     END-IF.                                                      00027400
027500     IF YL-DROUGHT-FLAG = 1                                       00027500
027600         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.5            00027600
027700     END-IF.                                                      00027700
027800     IF YL-LEAF-DROUGHT-FLAG = 1                                  00027800
027900         IF YL-TEMP-WINTER > 3.3 + 2.0                            00027900
028000             COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.6        00028000
028100         ELSE                                                     00028100
028200             COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.7        00028200
028300         END-IF                                                   00028300
028400     END-IF.                                                      00028400
028500     IF YL-POWDERY-MILDEW-FLAG = 1                                00028500
028600         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.7            00028600
028700     END-IF.                                                      00028700
028800     IF YL-BARLEY-GOUT-FLY-FLAG = 1                               00028800
028900         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.7            00028900
029000     END-IF.                                                      00029000
029100     IF YL-FRIT-FLY-FLAG = 1                                      00029100
029200         COMPUTE WS-YIELD-RATIO = WS-YIELD-RATIO * 0.75           00029200
029300     END-IF.                                                      00029300
029400     PERFORM 900-FINAL-HARVEST.                                   00029400
029500 660-EXIT.                                                        00029500
029600    EXIT.                                                         00029600
029700*                                                                 00029700
029800 900-FINAL-HARVEST.                                               00029800
029900*    THE ONE PLACE IN THIS RUN WHERE HALF-UP ROUNDING, NOT        00029900
030000*    TRUNCATION, IS CALLED FOR - SEE PROGRAM BANNER.              00030000
030100     COMPUTE YL-HARVESTED-BUSHELS ROUNDED =                       00030100
030200         YL-ACRES-PLANTED * WS-YIELD-RATIO.                       00030200
