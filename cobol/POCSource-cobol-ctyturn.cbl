000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  CTYTURN                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. B. WOZNIAK                                         00000700
000800*                                                                 00000800
000900* DRIVES ONE COMPLETE RUN OF THE CITY SIMULATION - ONE SIMULATED  00000900
001000* YEAR PER PASS THROUGH 100-PROCESS-YEARS, UNTIL TURNDECISIONS.DAT00001000
001100* RUNS OUT OR THE CITY IS EXTINCT/ABANDONED.  OWNS THE CITY'S     00001100
001200* CARRIED-FORWARD STATE (CITYSTATE.DAT) AND CALLS CTYDEPOT FOR    00001200
001300* EVERY BUSHEL MOVEMENT AND CTYYIELD FOR EVERY HARVEST - THIS     00001300
001400* PROGRAM NEVER TOUCHES A SILO OR HARVEST-LOT FIELD ITSELF.       00001400
001500*                                                                 00001500
001600* CHANGE LOG                                                      00001600
001700*     DATE-WRITTEN 1989-01-15  RBW  ORIGINAL PROGRAM - BUY/SELL/  00001700
001800*                      FEED ONLY, NO PLANT OR HARVEST YET         00001800
001900*     1989-04-10  RBW  ADDED PLANT-ACREAGE AND THE CALL TO        00001900
002000*                      CTYYIELD FOR HARVEST                       00002000
002100*     1989-05-02  RBW  ADDED RAT INFESTATION AND DECAY STEPS,     00002100
002200*                      BOTH ROUTED THROUGH CTYDEPOT               00002200
002300*     1991-06-18  DBS  FIXED 220-BUY-ACRES - WAS CHECKING THE     00002300
002400*                      DEPOT'S CAPACITY INSTEAD OF ITS FILL LEVEL 00002400
002500*     1992-10-05  RBW  ADDED 722-SELECT-ACTIVE-CONFIG.            00002500
002600*                      CITYSTATE.DAT CARRIES NO DIFFICULTY CODE OF00002600
002700*                      ITS OWN, SO A NEW CITY'S ROW IN            00002700
002800*                      GAMECONFIG.DAT IS INFERRED FROM ITS        00002800
002900*                      STARTING ACRES/RESIDENTS ON THE YEAR-ZERO  00002900
003000*                      PASS ONLY                                  00003000
003100*     1994-11-03  DBS  ADDED 296-REFRESH-CITY-TOTALS AFTER EVERY  00003100
003200*                      DEPOT CALL - CS-BUSHELS/CS-FREE-STORAGE    00003200
003300*                      WERE GOING STALE BETWEEN STEPS AND         00003300
003400*                      230-SELL-ACRES WAS READING AN OLD          00003400
003500*                      HEADROOM FIGURE                            00003500
003600*     1998-10-05  TLK  Y2K - CS-YEAR/TD-YEAR/TE-YEAR ARE ALL      00003600
003700*                      3-DIGIT NUMERIC, NO 2-DIGIT YEAR MATH FOUND00003700
003800*     1999-01-22  TLK  Y2K SIGN-OFF - NO CHANGE REQUIRED          00003800
003900*     2005-09-14  MWF  ADDED ON SIZE ERROR SATURATION TO          00003900
004000*                      CS-ACRES/CS-RESIDENTS - REQUEST CC-07203,  00004000
004100*                      ABEND ON ARITHMETIC OVERFLOW DURING A      00004100
004200*                      STRESS-TEST RUN WITH AN EXTREME BUY-ACRES  00004200
004300*                      DECISION DECK                              00004300
004400******************************************************************00004400
004500 IDENTIFICATION DIVISION.                                         00004500
004600 PROGRAM-ID.    CTYTURN.                                          00004600
004700 AUTHOR.        R. B. WOZNIAK.                                    00004700
004800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004800
004900 DATE-WRITTEN.  01/15/89.                                         00004900
005000 DATE-COMPILED. 01/15/89.                                         00005000
005100 SECURITY.      NON-CONFIDENTIAL.                                 00005100
005200*                                                                 00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER. IBM-390.                                        00005500
005600 OBJECT-COMPUTER. IBM-390.                                        00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM                                           00005800
005900     CLASS VALID-GRAIN-TYPE IS '1' THRU '6'                       00005900
006000     UPSI-2 ON STATUS IS TURN-TRACE-ON.                           00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300     SELECT GAME-CONFIG-FILE ASSIGN TO GAMECFG                    00006300
006400         ORGANIZATION IS SEQUENTIAL                               00006400
006500         FILE STATUS IS WS-CFGFILE-STATUS.                        00006500
006600     SELECT CITY-STATE-FILE  ASSIGN TO CITYSTAT                   00006600
006700         ORGANIZATION IS SEQUENTIAL                               00006700
006800         FILE STATUS IS WS-CITYFILE-STATUS.                       00006800
006900     SELECT TURN-DECISION-FILE ASSIGN TO TURNDEC                  00006900
007000         ORGANIZATION IS SEQUENTIAL                               00007000
007100         FILE STATUS IS WS-DECFILE-STATUS.                        00007100
007200     SELECT TURN-ENVIRONMENT-FILE ASSIGN TO TURNENV               00007200
007300         ORGANIZATION IS SEQUENTIAL                               00007300
007400         FILE STATUS IS WS-ENVFILE-STATUS.                        00007400
007500     SELECT TURN-RESULT-FILE ASSIGN TO TURNRES                    00007500
007600         ORGANIZATION IS SEQUENTIAL                               00007600
007700         FILE STATUS IS WS-RESFILE-STATUS.                        00007700
007800*                                                                 00007800
007900 DATA DIVISION.                                                   00007900
008000 FILE SECTION.                                                    00008000
008100*                                                                 00008100
008200 FD  GAME-CONFIG-FILE                                             00008200
008300     RECORDING MODE IS F                                          00008300
008400     LABEL RECORDS ARE STANDARD.                                  00008400
008500     COPY CFGREC.                                                 00008500
008600*                                                                 00008600
008700 FD  CITY-STATE-FILE                                              00008700
008800     RECORDING MODE IS F                                          00008800
008900     LABEL RECORDS ARE STANDARD.                                  00008900
009000     COPY CTYMSTR.                                                00009000
009100*                                                                 00009100
009200 FD  TURN-DECISION-FILE                                           00009200
009300     RECORDING MODE IS F                                          00009300
009400     LABEL RECORDS ARE STANDARD.                                  00009400
009500     COPY TRNDEC.                                                 00009500
009600*                                                                 00009600
009700 FD  TURN-ENVIRONMENT-FILE                                        00009700
009800     RECORDING MODE IS F                                          00009800
009900     LABEL RECORDS ARE STANDARD.                                  00009900
010000     COPY TRNENV.                                                 00010000
010100*                                                                 00010100
010200 FD  TURN-RESULT-FILE                                             00010200
010300     RECORDING MODE IS F                                          00010300
010400     LABEL RECORDS ARE STANDARD.                                  00010400
010500     COPY TRNRES.                                                 00010500
010600*                                                                 00010600
010700 WORKING-STORAGE SECTION.                                         00010700
010800*                                                                 00010800
010900 01  SYSTEM-DATE-AND-TIME.                                        00010900
011000     05  CURRENT-DATE.                                            00011000
011100         10  CURRENT-YEAR            PIC 9(2).                    00011100
011200         10  CURRENT-MONTH           PIC 9(2).                    00011200
011300         10  CURRENT-DAY             PIC 9(2).                    00011300
011400     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(6).          00011400
011500*                                                                 00011500
011600 77  WS-CFG-SUB              PIC S9(4) COMP  VALUE 0.             00011600
011700 77  WS-ACTIVE-CFG-SUB       PIC S9(4) COMP  VALUE 1.             00011700
011800 77  WS-GRAIN-SUB            PIC S9(4) COMP  VALUE 0.             00011800
011900 77  WS-SILO-SUB             PIC S9(4) COMP  VALUE 0.             00011900
012000*                                                                 00012000
012100 77  WS-RUN-DONE-SW          PIC X(01)       VALUE 'N'.           00012100
012200 77  WS-DECISION-EOF         PIC X(01)       VALUE 'N'.           00012200
012300 77  WS-ENVIRONMENT-EOF      PIC X(01)       VALUE 'N'.           00012300
012400 77  WS-PLANT-VALID-SW       PIC X(01)       VALUE 'Y'.           00012400
012500*                                                                 00012500
012600 01  WS-FILE-STATUS-CODES.                                        00012600
012700     05  WS-CFGFILE-STATUS       PIC X(02)       VALUE '00'.      00012700
012800         88  WS-CFGFILE-OK             VALUE '00'.                00012800
012900     05  WS-CITYFILE-STATUS      PIC X(02)       VALUE '00'.      00012900
013000         88  WS-CITYFILE-OK             VALUE '00'.               00013000
013100     05  WS-DECFILE-STATUS       PIC X(02)       VALUE '00'.      00013100
013200         88  WS-DECFILE-OK             VALUE '00'.                00013200
013300     05  WS-ENVFILE-STATUS       PIC X(02)       VALUE '00'.      00013300
013400         88  WS-ENVFILE-OK             VALUE '00'.                00013400
013500     05  WS-RESFILE-STATUS       PIC X(02)       VALUE '00'.      00013500
013600         88  WS-RESFILE-OK             VALUE '00'.                00013600
013700*                                                                 00013700
013800*    ONE ROW PER DIFFICULTY, LOADED ONCE AT JOB START FROM        00013800
013900*    GAMECONFIG.DAT.  HAND-DECLARED RATHER THAN COPY CFGREC       00013900
014000*    SINCE CFGREC HAS NO :TAG: REPLACING AND CANNOT BE LOADED     00014000
014100*    INTO A 3-ROW TABLE AS-IS.                                    00014100
014200 01  WS-GAME-CONFIG-TABLE.                                        00014200
014300     05  WS-CFG-ROW OCCURS 3 TIMES.                               00014300
014400         10  WS-CFG-DIFFICULTY          PIC X(06).                00014400
014500         10  WS-CFG-MAX-ACRE-PRICE       PIC 9(05).               00014500
014600         10  WS-CFG-MIN-ACRE-PRICE       PIC 9(05).               00014600
014700         10  WS-CFG-BUSHELS-PER-RESIDENT PIC 9(05).               00014700
014800         10  WS-CFG-BUSHELS-PER-ACRE     PIC 9(05).               00014800
014900         10  WS-CFG-ACRE-PER-RESIDENT    PIC 9(05).               00014900
015000         10  WS-CFG-INITIAL-ACRES        PIC 9(07).               00015000
015100         10  WS-CFG-INITIAL-RESIDENTS    PIC 9(07).               00015100
015200         10  WS-CFG-SILO-CAPACITY        PIC 9(07).               00015200
015300         10  WS-CFG-INITIAL-BUSHELS      PIC 9(07) OCCURS 6 TIMES.00015300
015400         10  WS-CFG-NUMBER-OF-YEARS      PIC 9(03).               00015400
015500         10  WS-CFG-MAX-RATE-INFEST      PIC 9(03).               00015500
015600*                                                                 00015600
015700 01  WS-CITY-TOTALS.                                              00015700
015800     05  WS-TOTAL-FILL-LEVEL     PIC 9(09)       VALUE 0.         00015800
015900     05  WS-TOTAL-CAPACITY       PIC 9(09)       VALUE 0.         00015900
016000*                                                                 00016000
016100 01  WS-MONEY-WORK.                                               00016100
016200     05  WS-BUY-COST             PIC 9(09)       VALUE 0.         00016200
016300     05  WS-SELL-PROCEEDS REDEFINES WS-BUY-COST  PIC 9(09).       00016300
016400     05  WS-PLANT-SEED-NEED REDEFINES WS-BUY-COST PIC 9(09).      00016400
016500     05  WS-PARTITION            PIC 9(09)       VALUE 0.         00016500
016600     05  WS-SELL-REMAINDER       PIC S9(4) COMP  VALUE 0.         00016600
016700     05  WS-SELL-LOT-AMOUNT      PIC 9(09)       VALUE 0.         00016700
016800*                                                                 00016800
016900 01  WS-TURN-WORK.                                                00016900
017000     05  WS-TURN-YEAR            PIC 9(03)       VALUE 0.         00017000
017100     05  WS-PLANT-ACRES-SUM      PIC 9(09)       VALUE 0.         00017100
017200     05  WS-FED-FOR-CALC         PIC 9(09)       VALUE 0.         00017200
017300     05  WS-PEOPLE-STARVED       PIC 9(09)       VALUE 0.         00017300
017400     05  WS-STARVED-PCT          PIC 9(03)       VALUE 0.         00017400
017500     05  WS-NEW-RESIDENTS        PIC 9(09)       VALUE 0.         00017500
017600     05  WS-ATE-BY-RATS          PIC 9(09)       VALUE 0.         00017600
017700     05  WS-BUSHELS-DECAYED      PIC 9(09)       VALUE 0.         00017700
017800     05  WS-HARVESTED-BUSHELS    PIC 9(09) OCCURS 6 TIMES.        00017800
017900*                                                                 00017900
018000*    LOCAL MIRROR OF CTYDEPOT'S LINKAGE - FIELD FOR FIELD, SAME   00018000
018100*    ORDER, SAME PICTURES (SEE CTYDEPOT LINKAGE SECTION).         00018100
018200*    DP-SILO-TABLE IS LEFT AS A RAW IMAGE (PIC X OF THE SAME      00018200
018300*    TOTAL LENGTH AS CTYDEPOT'S OWN SI-TAGGED TABLE) RATHER       00018300
018400*    THAN A SECOND COPY SILOAREA - THIS PROGRAM NEVER TOUCHES     00018400
018500*    A SINGLE LOT FIELD, ONLY MOVES CS-SILO-TABLE IN AND OUT      00018500
018600*    WHOLE (SEE 600-CALL-DEPOT), AND A SECOND STRUCTURED COPY     00018600
018700*    HERE WOULD ONLY RISK THE SAME TAG COLLISION CTYDEPOT         00018700
018800*    ITSELF HAD (REQUEST CC-05114).                               00018800
018900 01  DEPOT-LINKAGE-REC.                                           00018900
019000     05  DP-FUNCTION             PIC X(04).                       00019000
019100     05  DP-SILO-COUNT           PIC 9(04).                       00019100
019200     05  DP-IO-GRAIN-TYPE        PIC 9(01).                       00019200
019300     05  DP-IO-AMOUNT            PIC 9(09).                       00019300
019400     05  DP-IO-YEAR              PIC 9(03).                       00019400
019500     05  DP-IO-DURABILITY        PIC 9V999  COMP-3.               00019500
019600     05  DP-IO-CAPACITY-PER-SILO PIC 9(09).                       00019600
019700     05  DP-IO-NEW-SILOS         PIC 9(04).                       00019700
019800     05  DP-SHORTFALL            PIC 9(09).                       00019800
019900     05  DP-DECAYED-BUSHELS      PIC 9(09).                       00019900
020000     05  DP-FILL-LEVEL           PIC 9(09).                       00020000
020100     05  DP-CAPACITY             PIC 9(09).                       00020100
020200     05  DP-SILO-TABLE           PIC X(217) OCCURS 50 TIMES.      00020200
020300*                                                                 00020300
020400*    LOCAL MIRROR OF CTYYIELD'S LINKAGE.                          00020400
020500 01  YIELD-LINKAGE-REC.                                           00020500
020600     05  YL-GRAIN-TYPE           PIC 9(01).                       00020600
020700     05  YL-ACRES-PLANTED        PIC 9(07).                       00020700
020800     05  YL-SOIL-CONDITIONS      PIC 9V999  COMP-3.               00020800
020900     05  YL-TEMP-SUMMER          PIC S999V9 COMP-3.               00020900
021000     05  YL-TEMP-WINTER          PIC S999V9 COMP-3.               00021000
021100     05  YL-DROUGHT-FLAG         PIC 9(01).                       00021100
021200     05  YL-FUSARIUM-FLAG        PIC 9(01).                       00021200
021300     05  YL-LEAF-DROUGHT-FLAG    PIC 9(01).                       00021300
021400     05  YL-POWDERY-MILDEW-FLAG  PIC 9(01).                       00021400
021500     05  YL-BARLEY-GOUT-FLY-FLAG PIC 9(01).                       00021500
021600     05  YL-DELIA-FLY-FLAG       PIC 9(01).                       00021600
021700     05  YL-FRIT-FLY-FLAG        PIC 9(01).                       00021700
021800     05  YL-HARVESTED-BUSHELS    PIC 9(09).                       00021800
021900*                                                                 00021900
022000 PROCEDURE DIVISION.                                              00022000
022100*                                                                 00022100
022200 000-MAIN.                                                        00022200
022300     ACCEPT CURRENT-DATE FROM DATE.                               00022300
022400     DISPLAY 'CTYTURN STARTED - RUN DATE (YYMMDD) '               00022400
022500             CURRENT-DATE-N.                                      00022500
022600    PERFORM 700-OPEN-FILES THRU 700-EXIT.                         00022600
022700     IF WS-RUN-DONE-SW NOT = 'Y'                                  00022700
022800         PERFORM 710-LOAD-GAME-CONFIG                             00022800
022900         PERFORM 720-READ-CITY-STATE                              00022900
023000         PERFORM 722-SELECT-ACTIVE-CONFIG                         00023000
023100         PERFORM 110-READ-DECISION                                00023100
023200         IF WS-RUN-DONE-SW NOT = 'Y'                              00023200
023300             PERFORM 120-READ-ENVIRONMENT                         00023300
023400         END-IF                                                   00023400
023500     END-IF.                                                      00023500
023600     PERFORM 100-PROCESS-YEARS UNTIL WS-RUN-DONE-SW = 'Y'.        00023600
023700     PERFORM 795-REWRITE-CITY-STATE.                              00023700
023800     PERFORM 790-CLOSE-FILES.                                     00023800
023900     GOBACK.                                                      00023900
024000*                                                                 00024000
024100 100-PROCESS-YEARS.                                               00024100
024200     PERFORM 200-RUN-TURN.                                        00024200
024300     PERFORM 900-BUILD-RESULT.                                    00024300
024400     PERFORM 910-WRITE-RESULT.                                    00024400
024500     PERFORM 950-CHECK-GAME-OVER.                                 00024500
024600     IF WS-RUN-DONE-SW NOT = 'Y'                                  00024600
024700         PERFORM 110-READ-DECISION                                00024700
024800         IF WS-RUN-DONE-SW NOT = 'Y'                              00024800
024900             PERFORM 120-READ-ENVIRONMENT                         00024900
025000         END-IF                                                   00025000
025100     END-IF.                                                      00025100
025200*                                                                 00025200
025300 110-READ-DECISION.                                               00025300
025400     READ TURN-DECISION-FILE                                      00025400
025500         AT END                                                   00025500
025600             MOVE 'Y' TO WS-DECISION-EOF                          00025600
025700             MOVE 'Y' TO WS-RUN-DONE-SW                           00025700
025800     END-READ.                                                    00025800
025900*                                                                 00025900
026000 120-READ-ENVIRONMENT.                                            00026000
026100     READ TURN-ENVIRONMENT-FILE                                   00026100
026200         AT END                                                   00026200
026300             MOVE 'Y' TO WS-ENVIRONMENT-EOF                       00026300
026400             MOVE 'Y' TO WS-RUN-DONE-SW                           00026400
026500     END-READ.                                                    00026500
026600*                                                                 00026600
026700*    RUNS ONE SIMULATED YEAR AGAINST THE CURRENT TURN-DECISION-   00026700
026800*    REC/TURN-ENVIRONMENT-REC.  ORDER FOLLOWS THE CITY'S OWN      00026800
026900*    ANNUAL CYCLE - EXPAND, BUY, SELL, FEED, PLANT, THEN          00026900
027000*    STARVATION/GROWTH IS SETTLED BEFORE THE NEW HARVEST COMES    00027000
027100*    IN, THEN RATS, THEN DECAY, THEN THE YEAR ADVANCES.           00027100
027200 200-RUN-TURN.                                                    00027200
027300     MOVE CS-YEAR TO WS-TURN-YEAR.                                00027300
027400     MOVE -1 TO CS-FED.                                           00027400
027500     PERFORM 296-REFRESH-CITY-TOTALS.                             00027500
027600     PERFORM 210-EXPAND-DEPOT.                                    00027600
027700     PERFORM 220-BUY-ACRES.                                       00027700
027800     PERFORM 230-SELL-ACRES.                                      00027800
027900     PERFORM 240-FEED-RESIDENTS.                                  00027900
028000     PERFORM 250-PLANT-ACREAGE.                                   00028000
028100     PERFORM 260-STARVATION-AND-GROWTH.                           00028100
028200     PERFORM 270-HARVEST-YIELD.                                   00028200
028300     PERFORM 280-STORE-HARVEST.                                   00028300
028400     PERFORM 290-RAT-INFESTATION.                                 00028400
028500     PERFORM 295-DECAY-STOCK.                                     00028500
028600     PERFORM 298-ADVANCE-YEAR.                                    00028600
028700*                                                                 00028700
028800 210-EXPAND-DEPOT.                                                00028800
028900     IF TD-EXPAND-SILOS > 0                                       00028900
029000         MOVE 'EXPD' TO DP-FUNCTION                               00029000
029100         MOVE TD-EXPAND-SILOS TO DP-IO-NEW-SILOS                  00029100
029200         MOVE WS-CFG-SILO-CAPACITY(WS-ACTIVE-CFG-SUB)             00029200
029300                               TO DP-IO-CAPACITY-PER-SILO         00029300
029400         PERFORM 600-CALL-DEPOT                                   00029400
029500         PERFORM 296-REFRESH-CITY-TOTALS                          00029500
029600     END-IF.                                                      00029600
029700*                                                                 00029700
029800 220-BUY-ACRES.                                                   00029800
029900     IF TD-BUY-ACRES > 0                                          00029900
030000         COMPUTE WS-BUY-COST = TD-ACRE-PRICE * TD-BUY-ACRES       00030000
030100         IF WS-BUY-COST > WS-TOTAL-FILL-LEVEL OR CS-ACRES = 0     00030100
030200             DISPLAY 'BUY-ACRES REJECTED - INSUFFICIENT STOCK '   00030200
030300                     'YEAR ' WS-TURN-YEAR                         00030300
030400         ELSE                                                     00030400
030500             MOVE 'TEVN' TO DP-FUNCTION                           00030500
030600             MOVE WS-BUY-COST TO DP-IO-AMOUNT                     00030600
030700             PERFORM 600-CALL-DEPOT                               00030700
030800             COMPUTE CS-ACRES = CS-ACRES + TD-BUY-ACRES           00030800
030900                 ON SIZE ERROR MOVE 999999999 TO CS-ACRES         00030900
031000             END-COMPUTE                                          00031000
031100             PERFORM 296-REFRESH-CITY-TOTALS                      00031100
031200         END-IF                                                   00031200
031300     END-IF.                                                      00031300
031400*                                                                 00031400
031500*    SELLS TD-SELL-ACRES ACRES AT TD-ACRE-PRICE PER ACRE AND      00031500
031600*    SPLITS THE PROCEEDS ACROSS ALL SIX GRAIN TYPES EVENLY        00031600
031700*    (MOD 6, EXTRA BUSHELS GOING TO THE LOWEST-NUMBERED GRAIN     00031700
031800*    TYPES FIRST) - SAME RULE CTYDEPOT USES FOR EVEN WITHDRAWAL,  00031800
031900*    MIRRORED HERE FOR THE DEPOSIT SIDE.                          00031900
032000 230-SELL-ACRES.                                                  00032000
032100     IF TD-SELL-ACRES > 0                                         00032100
032200         IF TD-SELL-ACRES > CS-ACRES                              00032200
032300             DISPLAY 'SELL-ACRES REJECTED - ACREAGE YEAR '        00032300
032400                     WS-TURN-YEAR                                 00032400
032500         ELSE                                                     00032500
032600             IF WS-TOTAL-FILL-LEVEL >= WS-TOTAL-CAPACITY          00032600
032700                 DISPLAY 'SELL-ACRES REJECTED - DEPOT FULL '      00032700
032800                         'YEAR ' WS-TURN-YEAR                     00032800
032900             ELSE                                                 00032900
033000                 SUBTRACT TD-SELL-ACRES FROM CS-ACRES             00033000
033100                 COMPUTE WS-SELL-PROCEEDS =                       00033100
033200                     TD-ACRE-PRICE * TD-SELL-ACRES                00033200
033300                 DIVIDE WS-SELL-PROCEEDS BY 6                     00033300
033400                     GIVING WS-PARTITION                          00033400
033500                     REMAINDER WS-SELL-REMAINDER                  00033500
033600                 PERFORM 231-STORE-ONE-SELL-LOT                   00033600
033700                     VARYING WS-GRAIN-SUB FROM 1 BY 1             00033700
033800                         UNTIL WS-GRAIN-SUB > 6                   00033800
033900                 PERFORM 296-REFRESH-CITY-TOTALS                  00033900
034000             END-IF                                               00034000
034100         END-IF                                                   00034100
034200     END-IF.                                                      00034200
034300*                                                                 00034300
034400 231-STORE-ONE-SELL-LOT.                                          00034400
034500     MOVE WS-PARTITION TO WS-SELL-LOT-AMOUNT.                     00034500
034600     IF WS-GRAIN-SUB <= WS-SELL-REMAINDER                         00034600
034700         ADD 1 TO WS-SELL-LOT-AMOUNT                              00034700
034800     END-IF.                                                      00034800
034900     IF WS-SELL-LOT-AMOUNT > 0                                    00034900
035000         MOVE 'STOR' TO DP-FUNCTION                               00035000
035100         MOVE WS-GRAIN-SUB TO DP-IO-GRAIN-TYPE                    00035100
035200         MOVE WS-SELL-LOT-AMOUNT TO DP-IO-AMOUNT                  00035200
035300         MOVE CS-YEAR TO DP-IO-YEAR                               00035300
035400         MOVE TE-SOIL-CONDITIONS TO DP-IO-DURABILITY              00035400
035500         PERFORM 600-CALL-DEPOT                                   00035500
035600     END-IF.                                                      00035600
035700*                                                                 00035700
035800 240-FEED-RESIDENTS.                                              00035800
035900     IF TD-FEED-BUSHELS > 0                                       00035900
036000         IF TD-FEED-BUSHELS > WS-TOTAL-FILL-LEVEL                 00036000
036100             DISPLAY 'FEED REJECTED - INSUFFICIENT STOCK YEAR '   00036100
036200                     WS-TURN-YEAR                                 00036200
036300         ELSE                                                     00036300
036400             MOVE 'TEVN' TO DP-FUNCTION                           00036400
036500             MOVE TD-FEED-BUSHELS TO DP-IO-AMOUNT                 00036500
036600             PERFORM 600-CALL-DEPOT                               00036600
036700             MOVE TD-FEED-BUSHELS TO CS-FED                       00036700
036800             PERFORM 296-REFRESH-CITY-TOTALS                      00036800
036900         END-IF                                                   00036900
037000     END-IF.                                                      00037000
037100*                                                                 00037100
037200*    VALIDATION IS ALL-OR-NOTHING ACROSS ALL SIX GRAIN TYPES -    00037200
037300*    IF ANY ONE TYPE LACKS SEED OR THE TOTAL ACREAGE REQUESTED    00037300
037400*    EXCEEDS WHAT THE CITY OWNS OR CAN WORK, NOTHING IS PLANTED.  00037400
037500 250-PLANT-ACREAGE.                                               00037500
037600     MOVE 0 TO WS-PLANT-ACRES-SUM.                                00037600
037700     MOVE 'Y' TO WS-PLANT-VALID-SW.                               00037700
037800     PERFORM 251-VALIDATE-ONE-PLANT                               00037800
037900         VARYING WS-GRAIN-SUB FROM 1 BY 1 UNTIL WS-GRAIN-SUB > 6. 00037900
038000     IF WS-PLANT-VALID-SW = 'Y'                                   00038000
038100        AND WS-PLANT-ACRES-SUM NOT > CS-ACRES                     00038100
038200        AND WS-PLANT-ACRES-SUM NOT >                              00038200
038300             (WS-CFG-ACRE-PER-RESIDENT(WS-ACTIVE-CFG-SUB)         00038300
038400                  * CS-RESIDENTS)                                 00038400
038500         PERFORM 252-PLANT-ONE-GRAIN-TYPE                         00038500
038600             VARYING WS-GRAIN-SUB FROM 1 BY 1                     00038600
038700                 UNTIL WS-GRAIN-SUB > 6                           00038700
038800         PERFORM 296-REFRESH-CITY-TOTALS                          00038800
038900     ELSE                                                         00038900
039000         DISPLAY 'PLANT REJECTED - VALIDATION FAILED YEAR '       00039000
039100                 WS-TURN-YEAR                                     00039100
039200     END-IF.                                                      00039200
039300*                                                                 00039300
039400 251-VALIDATE-ONE-PLANT.                                          00039400
039500     ADD TD-PLANT-ACRES(WS-GRAIN-SUB) TO WS-PLANT-ACRES-SUM.      00039500
039600     COMPUTE WS-PLANT-SEED-NEED =                                 00039600
039700         TD-PLANT-ACRES(WS-GRAIN-SUB)                             00039700
039800             * WS-CFG-BUSHELS-PER-ACRE(WS-ACTIVE-CFG-SUB).        00039800
039900     IF WS-PLANT-SEED-NEED > CS-BUSHELS(WS-GRAIN-SUB)             00039900
040000         MOVE 'N' TO WS-PLANT-VALID-SW                            00040000
040100     END-IF.                                                      00040100
040200*                                                                 00040200
040300 252-PLANT-ONE-GRAIN-TYPE.                                        00040300
040400     IF TD-PLANT-ACRES(WS-GRAIN-SUB) > 0                          00040400
040500         MOVE 'TTYP' TO DP-FUNCTION                               00040500
040600         MOVE WS-GRAIN-SUB TO DP-IO-GRAIN-TYPE                    00040600
040700         COMPUTE DP-IO-AMOUNT =                                   00040700
040800             TD-PLANT-ACRES(WS-GRAIN-SUB)                         00040800
040900                 * WS-CFG-BUSHELS-PER-ACRE(WS-ACTIVE-CFG-SUB)     00040900
041000         PERFORM 600-CALL-DEPOT                                   00041000
041100         MOVE TD-PLANT-ACRES(WS-GRAIN-SUB)                        00041100
041200                           TO CS-PLANTED-ACRES(WS-GRAIN-SUB)      00041200
041300     END-IF.                                                      00041300
041400*                                                                 00041400
041500*    A RESIDENT WHO GOT NO GRAIN THIS TURN STARVES.  SURVIVORS    00041500
041600*    GROW THE POPULATION AT THE YEAR'S DRAWN RATE UNLESS MORE     00041600
041700*    THAN 40 PERCENT OF THE CITY STARVED, IN WHICH CASE THERE     00041700
041800*    IS NO GROWTH AT ALL THIS YEAR.                               00041800
041900 260-STARVATION-AND-GROWTH.                                       00041900
042000     IF CS-FED < 0                                                00042000
042100         MOVE 0 TO WS-FED-FOR-CALC                                00042100
042200     ELSE                                                         00042200
042300         MOVE CS-FED TO WS-FED-FOR-CALC                           00042300
042400     END-IF.                                                      00042400
042500     COMPUTE WS-PEOPLE-STARVED =                                  00042500
042600         CS-RESIDENTS -                                           00042600
042700             (WS-FED-FOR-CALC /                                   00042700
042800                 WS-CFG-BUSHELS-PER-RESIDENT(WS-ACTIVE-CFG-SUB)). 00042800
042900     IF WS-PEOPLE-STARVED < 0                                     00042900
043000         MOVE 0 TO WS-PEOPLE-STARVED                              00043000
043100     END-IF.                                                      00043100
043200     COMPUTE WS-STARVED-PCT =                                     00043200
043300         (WS-PEOPLE-STARVED * 100) / CS-RESIDENTS.                00043300
043400     IF WS-STARVED-PCT < 40                                       00043400
043500         COMPUTE WS-NEW-RESIDENTS =                               00043500
043600             (CS-RESIDENTS * TE-POPULATION-GROWTH-PCT) / 100      00043600
043700     ELSE                                                         00043700
043800         MOVE 0 TO WS-NEW-RESIDENTS                               00043800
043900     END-IF.                                                      00043900
044000     COMPUTE CS-RESIDENTS =                                       00044000
044100         CS-RESIDENTS - WS-PEOPLE-STARVED + WS-NEW-RESIDENTS      00044100
044200             ON SIZE ERROR MOVE 999999999 TO CS-RESIDENTS         00044200
044300     END-COMPUTE.                                                 00044300
044400*                                                                 00044400
044500 270-HARVEST-YIELD.                                               00044500
044600     PERFORM 271-HARVEST-ONE-GRAIN-TYPE                           00044600
044700         VARYING WS-GRAIN-SUB FROM 1 BY 1 UNTIL WS-GRAIN-SUB > 6. 00044700
044800*                                                                 00044800
044900 271-HARVEST-ONE-GRAIN-TYPE.                                      00044900
045000     IF CS-PLANTED-ACRES(WS-GRAIN-SUB) = 0                        00045000
045100         MOVE 0 TO WS-HARVESTED-BUSHELS(WS-GRAIN-SUB)             00045100
045200     ELSE                                                         00045200
045300         MOVE WS-GRAIN-SUB         TO YL-GRAIN-TYPE               00045300
045400         MOVE CS-PLANTED-ACRES(WS-GRAIN-SUB)                      00045400
045500                                   TO YL-ACRES-PLANTED            00045500
045600         MOVE TE-SOIL-CONDITIONS   TO YL-SOIL-CONDITIONS          00045600
045700         MOVE TE-TEMP-SUMMER       TO YL-TEMP-SUMMER              00045700
045800         MOVE TE-TEMP-WINTER       TO YL-TEMP-WINTER              00045800
045900         MOVE TE-DROUGHT-FLAG      TO YL-DROUGHT-FLAG             00045900
046000         MOVE TE-FUSARIUM-FLAG     TO YL-FUSARIUM-FLAG            00046000
046100         MOVE TE-LEAF-DROUGHT-FLAG TO YL-LEAF-DROUGHT-FLAG        00046100
046200         MOVE TE-POWDERY-MILDEW-FLAG                              00046200
046300                                   TO YL-POWDERY-MILDEW-FLAG      00046300
046400         MOVE TE-BARLEY-GOUT-FLY-FLAG                             00046400
046500                                   TO YL-BARLEY-GOUT-FLY-FLAG     00046500
046600         MOVE TE-DELIA-FLY-FLAG    TO YL-DELIA-FLY-FLAG           00046600
046700         MOVE TE-FRIT-FLY-FLAG     TO YL-FRIT-FLY-FLAG            00046700
046800         CALL 'CTYYIELD' USING YIELD-LINKAGE-REC                  00046800
046900         MOVE YL-HARVESTED-BUSHELS                                00046900
047000                           TO WS-HARVESTED-BUSHELS(WS-GRAIN-SUB)  00047000
047100     END-IF.                                                      00047100
047200*                                                                 00047200
047300 280-STORE-HARVEST.                                               00047300
047400     PERFORM 281-STORE-ONE-GRAIN-TYPE                             00047400
047500         VARYING WS-GRAIN-SUB FROM 1 BY 1 UNTIL WS-GRAIN-SUB > 6. 00047500
047600     PERFORM 296-REFRESH-CITY-TOTALS.                             00047600
047700*                                                                 00047700
047800 281-STORE-ONE-GRAIN-TYPE.                                        00047800
047900     IF WS-HARVESTED-BUSHELS(WS-GRAIN-SUB) > 0                    00047900
048000         MOVE 'STOR' TO DP-FUNCTION                               00048000
048100         MOVE WS-GRAIN-SUB TO DP-IO-GRAIN-TYPE                    00048100
048200         MOVE WS-HARVESTED-BUSHELS(WS-GRAIN-SUB) TO DP-IO-AMOUNT  00048200
048300         MOVE CS-YEAR TO DP-IO-YEAR                               00048300
048400         MOVE TE-SOIL-CONDITIONS TO DP-IO-DURABILITY              00048400
048500         PERFORM 600-CALL-DEPOT                                   00048500
048600     END-IF.                                                      00048600
048700*                                                                 00048700
048800 290-RAT-INFESTATION.                                             00048800
048900     MOVE 'TEVN' TO DP-FUNCTION.                                  00048900
049000     MOVE TE-RAT-INFESTATION-DRAW TO DP-IO-AMOUNT.                00049000
049100     PERFORM 600-CALL-DEPOT.                                      00049100
049200     MOVE TE-RAT-INFESTATION-DRAW TO WS-ATE-BY-RATS.              00049200
049300     PERFORM 296-REFRESH-CITY-TOTALS.                             00049300
049400*                                                                 00049400
049500 295-DECAY-STOCK.                                                 00049500
049600     MOVE 'DCAY' TO DP-FUNCTION.                                  00049600
049700     MOVE CS-YEAR TO DP-IO-YEAR.                                  00049700
049800     PERFORM 600-CALL-DEPOT.                                      00049800
049900     MOVE DP-DECAYED-BUSHELS TO WS-BUSHELS-DECAYED.               00049900
050000     PERFORM 296-REFRESH-CITY-TOTALS.                             00050000
050100*                                                                 00050100
050200*    RE-SUMS CS-BUSHELS AND CS-FREE-STORAGE FROM THE LIVE SILO    00050200
050300*    TABLE - THESE ARE DERIVED FIGURES, NOT INDEPENDENTLY KEPT    00050300
050400*    BALANCES, AND MUST BE REFRESHED AFTER ANY STEP THAT CALLS    00050400
050500*    CTYDEPOT.                                                    00050500
050600 296-REFRESH-CITY-TOTALS.                                         00050600
050700     MOVE 0 TO WS-TOTAL-FILL-LEVEL.                               00050700
050800     MOVE 0 TO WS-TOTAL-CAPACITY.                                 00050800
050900     PERFORM 297-ZERO-ONE-GRAIN-TOTAL                             00050900
051000         VARYING WS-GRAIN-SUB FROM 1 BY 1 UNTIL WS-GRAIN-SUB > 6. 00051000
051100     PERFORM 298-SUM-ONE-SILO                                     00051100
051200         VARYING WS-SILO-SUB FROM 1 BY 1                          00051200
051300             UNTIL WS-SILO-SUB > CS-SILO-COUNT.                   00051300
051400     COMPUTE CS-FREE-STORAGE = WS-TOTAL-CAPACITY                  00051400
051500                                  - WS-TOTAL-FILL-LEVEL.          00051500
051600*                                                                 00051600
051700 297-ZERO-ONE-GRAIN-TOTAL.                                        00051700
051800     MOVE 0 TO CS-BUSHELS(WS-GRAIN-SUB).                          00051800
051900*                                                                 00051900
052000 298-SUM-ONE-SILO.                                                00052000
052100     IF SI-GRAIN-TYPE(WS-SILO-SUB) NOT = 0                        00052100
052200         ADD SI-FILL-LEVEL(WS-SILO-SUB)                           00052200
052300             TO CS-BUSHELS(SI-GRAIN-TYPE(WS-SILO-SUB))            00052300
052400     END-IF.                                                      00052400
052500     ADD SI-CAPACITY(WS-SILO-SUB)   TO WS-TOTAL-CAPACITY.         00052500
052600     ADD SI-FILL-LEVEL(WS-SILO-SUB) TO WS-TOTAL-FILL-LEVEL.       00052600
052700*                                                                 00052700
052800 298-ADVANCE-YEAR.                                                00052800
052900     ADD 1 TO CS-YEAR.                                            00052900
053000     PERFORM 299-ZERO-ONE-PLANTED                                 00053000
053100         VARYING WS-GRAIN-SUB FROM 1 BY 1 UNTIL WS-GRAIN-SUB > 6. 00053100
053200*                                                                 00053200
053300 299-ZERO-ONE-PLANTED.                                            00053300
053400     MOVE 0 TO CS-PLANTED-ACRES(WS-GRAIN-SUB).                    00053400
053500*                                                                 00053500
053600*    COPIES THE CITY'S LIVE SILO TABLE INTO CTYDEPOT'S LINKAGE,   00053600
053700*    CALLS IT, THEN COPIES THE (POSSIBLY CHANGED) TABLE BACK.     00053700
053800*    DP-FUNCTION AND THE DP-IO-xxxx FIELDS MUST BE SET BY THE     00053800
053900*    CALLING PARAGRAPH BEFORE THIS IS PERFORMED.                  00053900
054000 600-CALL-DEPOT.                                                  00054000
054100     MOVE CS-SILO-COUNT  TO DP-SILO-COUNT.                        00054100
054200     MOVE CS-SILO-TABLE  TO DP-SILO-TABLE.                        00054200
054300     CALL 'CTYDEPOT' USING DEPOT-LINKAGE-REC.                     00054300
054400     MOVE DP-SILO-COUNT  TO CS-SILO-COUNT.                        00054400
054500     MOVE DP-SILO-TABLE  TO CS-SILO-TABLE.                        00054500
054600*                                                                 00054600
054700 700-OPEN-FILES.                                                  00054700
054800     OPEN INPUT  GAME-CONFIG-FILE.                                00054800
054900     IF NOT WS-CFGFILE-OK                                         00054900
055000         DISPLAY 'ERROR OPENING GAMECONFIG.DAT RC: '              00055000
055100                 WS-CFGFILE-STATUS                                00055100
055200         MOVE 16 TO RETURN-CODE                                   00055200
055300         MOVE 'Y' TO WS-RUN-DONE-SW                               00055300
055400         GO TO 700-EXIT                                           00055400
055500     END-IF.                                                      00055500
055600     OPEN I-O    CITY-STATE-FILE.                                 00055600
055700     IF NOT WS-CITYFILE-OK                                        00055700
055800         DISPLAY 'ERROR OPENING CITYSTATE.DAT RC: '               00055800
055900                 WS-CITYFILE-STATUS                               00055900
056000         MOVE 16 TO RETURN-CODE                                   00056000
056100         MOVE 'Y' TO WS-RUN-DONE-SW                               00056100
056200         GO TO 700-EXIT                                           00056200
056300     END-IF.                                                      00056300
056400     OPEN INPUT  TURN-DECISION-FILE.                              00056400
056500     IF NOT WS-DECFILE-OK                                         00056500
056600         DISPLAY 'ERROR OPENING TURNDECISIONS.DAT RC: '           00056600
056700                 WS-DECFILE-STATUS                                00056700
056800         MOVE 16 TO RETURN-CODE                                   00056800
056900         MOVE 'Y' TO WS-RUN-DONE-SW                               00056900
057000         GO TO 700-EXIT                                           00057000
057100     END-IF.                                                      00057100
057200     OPEN INPUT  TURN-ENVIRONMENT-FILE.                           00057200
057300     IF NOT WS-ENVFILE-OK                                         00057300
057400         DISPLAY 'ERROR OPENING TURNENVIRONMENT.DAT RC: '         00057400
057500                 WS-ENVFILE-STATUS                                00057500
057600         MOVE 16 TO RETURN-CODE                                   00057600
057700         MOVE 'Y' TO WS-RUN-DONE-SW                               00057700
057800         GO TO 700-EXIT                                           00057800
057900     END-IF.                                                      00057900
058000     OPEN OUTPUT TURN-RESULT-FILE.                                00058000
058100     IF NOT WS-RESFILE-OK                                         00058100
058200         DISPLAY 'ERROR OPENING TURNRESULTS.DAT RC: '             00058200
058300                 WS-RESFILE-STATUS                                00058300
058400         MOVE 16 TO RETURN-CODE                                   00058400
058500         MOVE 'Y' TO WS-RUN-DONE-SW                               00058500
058600         GO TO 700-EXIT                                           00058600
058700     END-IF.                                                      00058700
058800*                                                                 00058800
058900 700-EXIT.                                                        00058900
059000    EXIT.                                                         00059000
059100*                                                                 00059100
059200 710-LOAD-GAME-CONFIG.                                            00059200
059300    PERFORM 711-LOAD-ONE-CFG-ROW THRU 711-EXIT                    00059300
059400         VARYING WS-CFG-SUB FROM 1 BY 1 UNTIL WS-CFG-SUB > 3.     00059400
059500*                                                                 00059500
059600 711-LOAD-ONE-CFG-ROW.                                            00059600
059700     READ GAME-CONFIG-FILE                                        00059700
059800         AT END                                                   00059800
059900             DISPLAY 'UNEXPECTED END ON GAMECONFIG.DAT'           00059900
060000             MOVE 'Y' TO WS-RUN-DONE-SW                           00060000
060100         GO TO 711-EXIT                                           00060100
060200     END-READ.                                                    00060200
060300     MOVE CFG-DIFFICULTY    TO WS-CFG-DIFFICULTY(WS-CFG-SUB).     00060300
060400     MOVE CFG-MAX-ACRE-PRICE                                      00060400
060500                         TO WS-CFG-MAX-ACRE-PRICE(WS-CFG-SUB).    00060500
060600     MOVE CFG-MIN-ACRE-PRICE                                      00060600
060700                         TO WS-CFG-MIN-ACRE-PRICE(WS-CFG-SUB).    00060700
060800     MOVE CFG-BUSHELS-PER-RESIDENT                                00060800
060900                TO WS-CFG-BUSHELS-PER-RESIDENT(WS-CFG-SUB).       00060900
061000     MOVE CFG-BUSHELS-PER-ACRE                                    00061000
061100                TO WS-CFG-BUSHELS-PER-ACRE(WS-CFG-SUB).           00061100
061200     MOVE CFG-ACRE-PER-RESIDENT                                   00061200
061300                TO WS-CFG-ACRE-PER-RESIDENT(WS-CFG-SUB).          00061300
061400     MOVE CFG-INITIAL-ACRES TO WS-CFG-INITIAL-ACRES(WS-CFG-SUB).  00061400
061500     MOVE CFG-INITIAL-RESIDENTS                                   00061500
061600                TO WS-CFG-INITIAL-RESIDENTS(WS-CFG-SUB).          00061600
061700     MOVE CFG-SILO-CAPACITY TO WS-CFG-SILO-CAPACITY(WS-CFG-SUB).  00061700
061800     PERFORM 712-LOAD-ONE-INITIAL-BUSHEL                          00061800
061900         VARYING WS-GRAIN-SUB FROM 1 BY 1 UNTIL WS-GRAIN-SUB > 6. 00061900
062000     MOVE CFG-NUMBER-OF-YEARS                                     00062000
062100                TO WS-CFG-NUMBER-OF-YEARS(WS-CFG-SUB).            00062100
062200     MOVE CFG-MAX-RATE-INFESTATION                                00062200
062300                TO WS-CFG-MAX-RATE-INFEST(WS-CFG-SUB).            00062300
062400*                                                                 00062400
062500 711-EXIT.                                                        00062500
062600    EXIT.                                                         00062600
062700*                                                                 00062700
062800 712-LOAD-ONE-INITIAL-BUSHEL.                                     00062800
062900     MOVE CFG-INITIAL-BUSHELS(WS-GRAIN-SUB)                       00062900
063000          TO WS-CFG-INITIAL-BUSHELS(WS-CFG-SUB, WS-GRAIN-SUB).    00063000
063100*                                                                 00063100
063200 720-READ-CITY-STATE.                                             00063200
063300     READ CITY-STATE-FILE                                         00063300
063400         AT END                                                   00063400
063500             DISPLAY 'UNEXPECTED END ON CITYSTATE.DAT'            00063500
063600             MOVE 'Y' TO WS-RUN-DONE-SW                           00063600
063700     END-READ.                                                    00063700
063800*                                                                 00063800
063900*    A BRAND-NEW CITY (CS-YEAR = 0) CARRIES NO DIFFICULTY CODE    00063900
064000*    OF ITS OWN - ITS STARTING ACRES/RESIDENTS ARE MATCHED        00064000
064100*    AGAINST THE THREE LOADED CONFIG ROWS TO FIND WHICH ONE IT    00064100
064200*    WAS SET UP UNDER.  A RESUMED CITY (CS-YEAR > 0) KEEPS        00064200
064300*    WHATEVER ROW IT MATCHED ON ITS FIRST PASS THROUGH THIS       00064300
064400*    PROGRAM - THE MATCH IS ONLY MEANINGFUL AT YEAR ZERO.         00064400
064500 722-SELECT-ACTIVE-CONFIG.                                        00064500
064600     MOVE 1 TO WS-ACTIVE-CFG-SUB.                                 00064600
064700     IF CS-YEAR = 0                                               00064700
064800         PERFORM 723-TRY-ONE-CFG-MATCH                            00064800
064900             VARYING WS-CFG-SUB FROM 1 BY 1 UNTIL WS-CFG-SUB > 3  00064900
065000     END-IF.                                                      00065000
065100*                                                                 00065100
065200 723-TRY-ONE-CFG-MATCH.                                           00065200
065300     IF WS-CFG-INITIAL-ACRES(WS-CFG-SUB) = CS-ACRES               00065300
065400        AND WS-CFG-INITIAL-RESIDENTS(WS-CFG-SUB) = CS-RESIDENTS   00065400
065500         MOVE WS-CFG-SUB TO WS-ACTIVE-CFG-SUB                     00065500
065600     END-IF.                                                      00065600
065700*                                                                 00065700
065800 790-CLOSE-FILES.                                                 00065800
065900     CLOSE GAME-CONFIG-FILE.                                      00065900
066000     CLOSE CITY-STATE-FILE.                                       00066000
066100     CLOSE TURN-DECISION-FILE.                                    00066100
066200     CLOSE TURN-ENVIRONMENT-FILE.                                 00066200
066300     CLOSE TURN-RESULT-FILE.                                      00066300
066400*                                                                 00066400
066500 795-REWRITE-CITY-STATE.                                          00066500
066600     REWRITE CITY-STATE-REC.                                      00066600
066700     IF NOT WS-CITYFILE-OK                                        00066700
066800         DISPLAY 'ERROR REWRITING CITYSTATE.DAT RC: '             00066800
066900                 WS-CITYFILE-STATUS                               00066900
067000     END-IF.                                                      00067000
067100*                                                                 00067100
067200 900-BUILD-RESULT.                                                00067200
067300     MOVE CS-NAME                TO TR-NAME.                      00067300
067400     MOVE WS-TURN-YEAR            TO TR-YEAR.                     00067400
067500     MOVE WS-NEW-RESIDENTS        TO TR-NEW-RESIDENTS.            00067500
067600     PERFORM 901-BUILD-ONE-GRAIN-RESULT                           00067600
067700         VARYING WS-GRAIN-SUB FROM 1 BY 1 UNTIL WS-GRAIN-SUB > 6. 00067700
067800     MOVE CS-RESIDENTS            TO TR-RESIDENTS.                00067800
067900     MOVE WS-PEOPLE-STARVED       TO TR-STARVED.                  00067900
068000     MOVE CS-ACRES                TO TR-ACRES.                    00068000
068100     MOVE WS-ATE-BY-RATS          TO TR-ATE-BY-RATS.              00068100
068200     MOVE WS-STARVED-PCT          TO TR-STARVED-PCT.              00068200
068300     MOVE WS-BUSHELS-DECAYED      TO TR-BUSHELS-DECAYED.          00068300
068400     MOVE WS-TOTAL-CAPACITY       TO TR-DEPOT-CAPACITY.           00068400
068500     MOVE CS-FREE-STORAGE         TO TR-FREE-STORAGE.             00068500
068600*                                                                 00068600
068700 901-BUILD-ONE-GRAIN-RESULT.                                      00068700
068800     MOVE WS-HARVESTED-BUSHELS(WS-GRAIN-SUB)                      00068800
068900                       TO TR-BUSHELS-HARVESTED(WS-GRAIN-SUB).     00068900
069000     MOVE CS-BUSHELS(WS-GRAIN-SUB) TO TR-BUSHELS(WS-GRAIN-SUB).   00069000
069100*                                                                 00069100
069200 910-WRITE-RESULT.                                                00069200
069300     WRITE TURN-RESULT-REC.                                       00069300
069400     IF NOT WS-RESFILE-OK                                         00069400
069500         DISPLAY 'ERROR WRITING TURNRESULTS.DAT RC: '             00069500
069600                 WS-RESFILE-STATUS                                00069600
069700     END-IF.                                                      00069700
069800*                                                                 00069800
069900 950-CHECK-GAME-OVER.                                             00069900
070000     IF CS-RESIDENTS = 0                                          00070000
070100         MOVE 'Y' TO WS-RUN-DONE-SW                               00070100
070200         DISPLAY 'CITY EXTINCT - ENDING RUN AT YEAR '             00070200
070300                 WS-TURN-YEAR                                     00070300
070400     ELSE                                                         00070400
070500         IF WS-STARVED-PCT > 50                                   00070500
070600             MOVE 'Y' TO WS-RUN-DONE-SW                           00070600
070700             DISPLAY 'MASS EXODUS - ENDING RUN AT YEAR '          00070700
070800                     WS-TURN-YEAR                                 00070800
070900         END-IF                                                   00070900
071000     END-IF.                                                      00071000
