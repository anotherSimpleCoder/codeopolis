000100***************************************************************** 00000100
000200*    COPY MEMBER:  TRNDEC                                         00000200
000300*                                                                 00000300
000400*    TURN-DECISION-REC - THE PLAYER'S INPUT FOR ONE SIMULATED     00000400
000500*    YEAR, READ IN ASCENDING TD-YEAR ORDER FROM                   00000500
000600*    TURNDECISIONS.DAT AND MATCHED TO THE TURN-ENVIRONMENT-REC    00000600
000700*    FOR THE SAME YEAR (SEE CTYTURN 100-PROCESS-YEARS).           00000700
000800*                                                                 00000800
000900*    HIST:  2012-02-06  RBW  ORIGINAL MEMBER                      00000900
001000***************************************************************** 00001000
001100 01  TURN-DECISION-REC.                                           00001100
001200     05  TD-YEAR                    PIC 9(03).                    00001200
001300     05  TD-EXPAND-SILOS            PIC 9(03).                    00001300
001400     05  TD-ACRE-PRICE               PIC 9(05).                   00001400
001500     05  TD-BUY-ACRES               PIC 9(07).                    00001500
001600     05  TD-SELL-ACRES              PIC 9(07).                    00001600
001700     05  TD-FEED-BUSHELS            PIC 9(09).                    00001700
001800     05  TD-PLANT-ACRES             PIC 9(07)  OCCURS 6 TIMES.    00001800
001900     05  FILLER                     PIC X(10).                    00001900
