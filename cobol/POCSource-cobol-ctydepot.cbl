000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  CTYDEPOT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. B. WOZNIAK                                         00000700
000800*                                                                 00000800
000900* OWNS THE CITY'S WHOLE SILO TABLE AND DOES EVERY OPERATION THAT  00000900
001000* CROSSES SILO BOUNDARIES - STORE (WITH SPLIT-ACROSS-SILOS AND    00001000
001100* DEFRAGMENTATION ON OVERFLOW), WITHDRAWAL BY GRAIN TYPE, THE     00001100
001200* GRAIN-AGNOSTIC "EVEN" WITHDRAWAL USED FOR FEED/SELL/RATS/       00001200
001300* EXPANSION COST, DEPOT EXPANSION ITSELF, AND DEPOT-WIDE DECAY.   00001300
001400* EVERY SINGLE-SILO OPERATION IS DELEGATED TO CTYSILO - THIS      00001400
001500* PROGRAM NEVER TOUCHES A HARVEST-LOT FIELD DIRECTLY EXCEPT       00001500
001600* DURING DEFRAGMENTATION POOLING, WHICH OWNS NO BUSINESS RULE OF  00001600
001700* ITS OWN.                                                        00001700
001800*                                                                 00001800
001900* CHANGE LOG                                                      00001900
002000*     DATE-WRITTEN 1989-03-22  RBW  ORIGINAL PROGRAM              00002000
002100*     1989-09-11  RBW  STORE NOW SPLITS A LOT ACROSS SILOS ON     00002100
002200*                      OVERFLOW INSTEAD OF DROPPING THE EXCESS    00002200
002300*     1990-02-27  RBW  ADDED DEFRAGMENT-AND-RETRY WHEN A STORE    00002300
002400*                      PASS CANNOT PLACE THE WHOLE LOT            00002400
002500*     1995-06-09  DBS  EVEN WITHDRAWAL REWRITTEN TO USE DIVIDE    00002500
002600*                      ... REMAINDER FOR THE PER-SILO PARTITION,  00002600
002700*                      WAS TRUNCATING WRONG ON A ZERO SILO COUNT  00002700
002800*     1998-11-19  TLK  Y2K - VERIFIED NO 2-DIGIT YEAR ARITHMETIC  00002800
002900*                      IN THIS PROGRAM                            00002900
003000*     1999-02-08  TLK  Y2K SIGN-OFF - NO CHANGE REQUIRED          00003000
003100*     2003-07-30  MWF  ADDED WS-EVEN-GUARD-LIMIT TO 330-DISTRIBUTE00003100
003200*                      -REMAINDER - REQUEST CC-05911, A CITY WITH 00003200
003300*                      ITS FIRST SIX SILOS PERMANENTLY EMPTY COULD00003300
003400*                      LOOP THE REMAINDER CYCLE FOREVER.  THE     00003400
003500*                      FIXED MOD 6 CYCLE ITSELF IS UNCHANGED.     00003500
003600*     2021-09-03  MWF  SILOAREA LOT FIELDS RETAGGED - THIS        00003600
003700*                      PROGRAM HOLDS TWO COPY SILOAREA'S (SI-     00003700
003800*                      AND SL-) AND THE OLD UNTAGGED HL- NAMES    00003800
003900*                      WERE COLLIDING.  REQUEST CC-05114.         00003900
004000******************************************************************00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200 PROGRAM-ID.    CTYDEPOT.                                         00004200
004300 AUTHOR.        R. B. WOZNIAK.                                    00004300
004400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004400
004500 DATE-WRITTEN.  03/22/89.                                         00004500
004600 DATE-COMPILED. 03/22/89.                                         00004600
004700 SECURITY.      NON-CONFIDENTIAL.                                 00004700
004800*                                                                 00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER. IBM-390.                                        00005100
005200 OBJECT-COMPUTER. IBM-390.                                        00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM                                           00005400
005500     CLASS VALID-GRAIN-TYPE IS '1' THRU '6'                       00005500
005600     UPSI-1 ON STATUS IS DEPOT-TRACE-ON.                          00005600
005700*                                                                 00005700
005800 DATA DIVISION.                                                   00005800
005900 WORKING-STORAGE SECTION.                                         00005900
006000*                                                                 00006000
006100 01  SYSTEM-DATE-AND-TIME.                                        00006100
006200     05  CURRENT-DATE.                                            00006200
006300         10  CURRENT-YEAR            PIC 9(2).                    00006300
006400         10  CURRENT-MONTH           PIC 9(2).                    00006400
006500         10  CURRENT-DAY             PIC 9(2).                    00006500
006600     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(6).          00006600
006700*                                                                 00006700
006800 77  WS-SILO-SUB             PIC S9(4) COMP  VALUE 0.             00006800
006900 77  WS-LOT-SUB              PIC S9(4) COMP  VALUE 0.             00006900
007000 77  WS-POOL-SUB             PIC S9(4) COMP  VALUE 0.             00007000
007100 77  WS-POOL-COUNT           PIC S9(4) COMP  VALUE 0.             00007100
007200 77  WS-NEW-SUB              PIC S9(4) COMP  VALUE 0.             00007200
007300 77  WS-CYCLE-SUB            PIC S9(7) COMP  VALUE 0.             00007300
007400 77  WS-CYCLE-QUOTIENT       PIC S9(7) COMP  VALUE 0.             00007400
007500 77  WS-CYCLE-REMAINDER      PIC S9(4) COMP  VALUE 0.             00007500
007600 77  WS-EVEN-GUARD-COUNT     PIC S9(7) COMP  VALUE 0.             00007600
007700 77  WS-EVEN-GUARD-LIMIT     PIC S9(7) COMP  VALUE 9999999.       00007700
007800*                                                                 00007800
007900 77  WS-EXPANSION-COST       PIC S9(7)V9(2) COMP-3 VALUE 0.       00007900
008000 01  WS-WORK-FIELDS.                                              00008000
008100     05  WS-GENERAL-REMAINING    PIC S9(9) COMP-3 VALUE 0.        00008100
008200     05  WS-TAKE-REMAINING REDEFINES WS-GENERAL-REMAINING         00008200
008300                                 PIC S9(9) COMP-3.                00008300
008400     05  WS-REMAINDER-POOL REDEFINES WS-GENERAL-REMAINING         00008400
008500                                 PIC S9(9) COMP-3.                00008500
008600     05  WS-REMAINING-TO-STORE   PIC 9(09)        VALUE 0.        00008600
008700     05  WS-RESTORE-REMAINING    PIC 9(09)        VALUE 0.        00008700
008800     05  WS-RESTORE-GRAIN-TYPE   PIC 9(01)        VALUE 0.        00008800
008900     05  WS-RESTORE-YEAR         PIC 9(03)        VALUE 0.        00008900
009000     05  WS-RESTORE-DURABILITY   PIC 9V999  COMP-3 VALUE 0.       00009000
009100     05  WS-TOTAL-FILL           PIC 9(09)        VALUE 0.        00009100
009200     05  WS-PARTITION            PIC 9(09)        VALUE 0.        00009200
009300*                                                                 00009300
009400 01  WS-LOT-POOL-TABLE.                                           00009400
009500     05  WS-POOL-ENTRY OCCURS 500 TIMES.                          00009500
009600         10  WS-POOL-GRAIN-TYPE  PIC 9(01).                       00009600
009700         10  WS-POOL-YEAR        PIC 9(03).                       00009700
009800         10  WS-POOL-AMOUNT      PIC 9(09).                       00009800
009900         10  WS-POOL-DURABILITY  PIC 9V999  COMP-3.               00009900
010000*                                                                 00010000
010100 01  SILO-LINKAGE-REC.                                            00010100
010200     05  SL-FUNCTION             PIC X(04).                       00010200
010300     05  SL-SILO.                                                 00010300
010400         COPY SILOAREA REPLACING ==:TAG:== BY ==SL==.             00010400
010500     05  SL-IO-GRAIN-TYPE        PIC 9(01).                       00010500
010600     05  SL-IO-AMOUNT            PIC 9(09).                       00010600
010700     05  SL-IO-YEAR              PIC 9(03).                       00010700
010800     05  SL-IO-DURABILITY        PIC 9V999  COMP-3.               00010800
010900     05  SL-SHORTFALL            PIC 9(09).                       00010900
011000     05  SL-DECAYED-BUSHELS      PIC 9(09).                       00011000
011100*                                                                 00011100
011200 LINKAGE SECTION.                                                 00011200
011300 01  DEPOT-LINKAGE-REC.                                           00011300
011400     05  DP-FUNCTION             PIC X(04).                       00011400
011500         88  DP-STORE            VALUE 'STOR'.                    00011500
011600         88  DP-TAKEOUT-TYPE     VALUE 'TTYP'.                    00011600
011700         88  DP-TAKEOUT-EVEN     VALUE 'TEVN'.                    00011700
011800         88  DP-EXPAND           VALUE 'EXPD'.                    00011800
011900         88  DP-DECAY            VALUE 'DCAY'.                    00011900
012000         88  DP-GET-FILL-LEVEL   VALUE 'GFIL'.                    00012000
012100         88  DP-GET-CAPACITY     VALUE 'GCAP'.                    00012100
012200     05  DP-SILO-COUNT           PIC 9(04).                       00012200
012300     05  DP-IO-GRAIN-TYPE        PIC 9(01).                       00012300
012400     05  DP-IO-AMOUNT            PIC 9(09).                       00012400
012500     05  DP-IO-YEAR              PIC 9(03).                       00012500
012600     05  DP-IO-DURABILITY        PIC 9V999  COMP-3.               00012600
012700     05  DP-IO-CAPACITY-PER-SILO PIC 9(09).                       00012700
012800     05  DP-IO-NEW-SILOS         PIC 9(04).                       00012800
012900     05  DP-SHORTFALL            PIC 9(09).                       00012900
013000     05  DP-DECAYED-BUSHELS      PIC 9(09).                       00013000
013100     05  DP-FILL-LEVEL           PIC 9(09).                       00013100
013200     05  DP-CAPACITY             PIC 9(09).                       00013200
013300     05  DP-SILO-TABLE OCCURS 50 TIMES.                           00013300
013400         COPY SILOAREA REPLACING ==:TAG:== BY ==SI==.             00013400
013500*                                                                 00013500
013600******************************************************************00013600
013700 PROCEDURE DIVISION USING DEPOT-LINKAGE-REC.                      00013700
013800******************************************************************00013800
013900*                                                                 00013900
014000 000-MAIN.                                                        00014000
014100     ACCEPT CURRENT-DATE FROM DATE.                               00014100
014200     MOVE 0 TO DP-SHORTFALL DP-DECAYED-BUSHELS                    00014200
014300               DP-FILL-LEVEL DP-CAPACITY.                         00014300
014400     IF DEPOT-TRACE-ON                                            00014400
014500         DISPLAY 'CTYDEPOT TRACE ' CURRENT-DATE-N                 00014500
014600             ' FUNCTION=' DP-FUNCTION ' SILOS=' DP-SILO-COUNT     00014600
014700     END-IF.                                                      00014700
014800     EVALUATE TRUE                                                00014800
014900         WHEN DP-STORE          PERFORM 100-STORE-LOT             00014900
015000         WHEN DP-TAKEOUT-TYPE   PERFORM 200-TAKEOUT-TYPE          00015000
015100         WHEN DP-TAKEOUT-EVEN   PERFORM 300-TAKEOUT-EVEN          00015100
015200         WHEN DP-EXPAND         PERFORM 400-EXPAND-DEPOT          00015200
015300         WHEN DP-DECAY          PERFORM 500-DECAY-DEPOT           00015300
015400         WHEN DP-GET-FILL-LEVEL PERFORM 600-GET-FILL-LEVEL        00015400
015500         WHEN DP-GET-CAPACITY   PERFORM 650-GET-CAPACITY          00015500
015600         WHEN OTHER                                               00015600
015700             DISPLAY 'CTYDEPOT - INVALID FUNCTION CODE: '         00015700
015800                 DP-FUNCTION                                      00015800
015900     END-EVALUATE.                                                00015900
016000     GOBACK.                                                      00016000
016100*                                                                 00016100
016200 100-STORE-LOT.                                                   00016200
016300*    SCAN SILOS IN ORDER, SPLITTING THE LOT ACROSS AS MANY AS IT  00016300
016400*    TAKES.  IF ANYTHING IS STILL UNPLACED AFTER ONE FULL PASS,   00016400
016500*    DEFRAGMENT AND TRY ONCE MORE; WHATEVER STILL WON'T FIT IS    00016500
016600*    REPORTED BACK AS DP-SHORTFALL AND DROPPED - SEE PROGRAM      00016600
016700*    BANNER.                                                      00016700
016800     MOVE DP-IO-AMOUNT TO WS-REMAINING-TO-STORE.                  00016800
016900     PERFORM 110-STORE-PASS.                                      00016900
017000     IF WS-REMAINING-TO-STORE > 0                                 00017000
017100         PERFORM 150-DEFRAGMENT-DEPOT                             00017100
017200         PERFORM 110-STORE-PASS                                   00017200
017300     END-IF.                                                      00017300
017400     MOVE WS-REMAINING-TO-STORE TO DP-SHORTFALL.                  00017400
017500*                                                                 00017500
017600 110-STORE-PASS.                                                  00017600
017700     PERFORM 115-STORE-IN-ONE-SILO                                00017700
017800         VARYING WS-SILO-SUB FROM 1 BY 1                          00017800
017900             UNTIL WS-SILO-SUB > DP-SILO-COUNT                    00017900
018000                 OR WS-REMAINING-TO-STORE = 0.                    00018000
018100*                                                                 00018100
018200 115-STORE-IN-ONE-SILO.                                           00018200
018300*    CTYSILO ITSELF REFUSES A GRAIN-TYPE MISMATCH (FULL AMOUNT    00018300
018400*    COMES BACK AS SHORTFALL, SILO UNTOUCHED) SO NO PRE-CHECK IS  00018400
018500*    NEEDED HERE.                                                 00018500
018600     MOVE DP-SILO-TABLE(WS-SILO-SUB) TO SL-SILO.                  00018600
018700     MOVE 'STOR'                     TO SL-FUNCTION.              00018700
018800     MOVE DP-IO-GRAIN-TYPE           TO SL-IO-GRAIN-TYPE.         00018800
018900     MOVE WS-REMAINING-TO-STORE      TO SL-IO-AMOUNT.             00018900
019000     MOVE DP-IO-YEAR                 TO SL-IO-YEAR.               00019000
019100     MOVE DP-IO-DURABILITY           TO SL-IO-DURABILITY.         00019100
019200     CALL 'CTYSILO' USING SILO-LINKAGE-REC.                       00019200
019300     MOVE SL-SILO TO DP-SILO-TABLE(WS-SILO-SUB).                  00019300
019400     MOVE SL-SHORTFALL TO WS-REMAINING-TO-STORE.                  00019400
019500*                                                                 00019500
019600 150-DEFRAGMENT-DEPOT.                                            00019600
019700*    EMPTY EVERY SILO'S LOTS INTO WS-LOT-POOL-TABLE IN ORIGINAL   00019700
019800*    (SILO, THEN WITHIN-SILO PRIORITY) ORDER, THEN RE-STORE EACH  00019800
019900*    POOLED LOT IN THAT SAME ORDER.                               00019900
020000     MOVE 0 TO WS-POOL-COUNT.                                     00020000
020100     PERFORM 155-POOL-ONE-SILO                                    00020100
020200         VARYING WS-SILO-SUB FROM 1 BY 1                          00020200
020300             UNTIL WS-SILO-SUB > DP-SILO-COUNT.                   00020300
020400     PERFORM 160-RESTORE-ONE-LOT                                  00020400
020500         VARYING WS-POOL-SUB FROM 1 BY 1                          00020500
020600             UNTIL WS-POOL-SUB > WS-POOL-COUNT.                   00020600
020700*                                                                 00020700
020800 155-POOL-ONE-SILO.                                               00020800
020900    PERFORM 157-POOL-ONE-LOT THRU 157-EXIT                        00020900
021000         VARYING WS-LOT-SUB FROM 1 BY 1 UNTIL WS-LOT-SUB > 10.    00021000
021100     MOVE 0 TO SI-FILL-LEVEL(WS-SILO-SUB).                        00021100
021200*                                                                 00021200
021300 157-POOL-ONE-LOT.                                                00021300
021400     IF SI-LOT-AMOUNT(WS-SILO-SUB, WS-LOT-SUB) = 0                00021400
021500         GO TO 157-EXIT                                           00021500
021600     END-IF.                                                      00021600
021700     ADD 1 TO WS-POOL-COUNT.                                      00021700
021800     MOVE SI-GRAIN-TYPE(WS-SILO-SUB)                              00021800
021900                         TO WS-POOL-GRAIN-TYPE(WS-POOL-COUNT).    00021900
022000     MOVE SI-LOT-YEAR(WS-SILO-SUB, WS-LOT-SUB)                    00022000
022100                         TO WS-POOL-YEAR(WS-POOL-COUNT).          00022100
022200     MOVE SI-LOT-AMOUNT(WS-SILO-SUB, WS-LOT-SUB)                  00022200
022300                         TO WS-POOL-AMOUNT(WS-POOL-COUNT).        00022300
022400     MOVE SI-LOT-DURABILITY(WS-SILO-SUB, WS-LOT-SUB)              00022400
022500                         TO WS-POOL-DURABILITY(WS-POOL-COUNT).    00022500
022600     MOVE 0 TO SI-LOT-AMOUNT(WS-SILO-SUB, WS-LOT-SUB).            00022600
022700 157-EXIT.                                                        00022700
022800     EXIT.                                                        00022800
022900*                                                                 00022900
023000 160-RESTORE-ONE-LOT.                                             00023000
023100     MOVE WS-POOL-GRAIN-TYPE(WS-POOL-SUB)                         00023100
023200                         TO WS-RESTORE-GRAIN-TYPE.                00023200
023300     MOVE WS-POOL-YEAR(WS-POOL-SUB)       TO WS-RESTORE-YEAR.     00023300
023400     MOVE WS-POOL-DURABILITY(WS-POOL-SUB)                         00023400
023500                         TO WS-RESTORE-DURABILITY.                00023500
023600     MOVE WS-POOL-AMOUNT(WS-POOL-SUB)  TO WS-RESTORE-REMAINING.   00023600
023700     PERFORM 165-RESTORE-PASS.                                    00023700
023800*                                                                 00023800
023900 165-RESTORE-PASS.                                                00023900
024000     PERFORM 167-RESTORE-IN-ONE-SILO                              00024000
024100         VARYING WS-SILO-SUB FROM 1 BY 1                          00024100
024200             UNTIL WS-SILO-SUB > DP-SILO-COUNT                    00024200
024300                 OR WS-RESTORE-REMAINING = 0.                     00024300
024400*                                                                 00024400
024500 167-RESTORE-IN-ONE-SILO.                                         00024500
024600     MOVE DP-SILO-TABLE(WS-SILO-SUB) TO SL-SILO.                  00024600
024700     MOVE 'STOR'                     TO SL-FUNCTION.              00024700
024800     MOVE WS-RESTORE-GRAIN-TYPE      TO SL-IO-GRAIN-TYPE.         00024800
024900     MOVE WS-RESTORE-REMAINING       TO SL-IO-AMOUNT.             00024900
025000     MOVE WS-RESTORE-YEAR            TO SL-IO-YEAR.               00025000
025100     MOVE WS-RESTORE-DURABILITY      TO SL-IO-DURABILITY.         00025100
025200     CALL 'CTYSILO' USING SILO-LINKAGE-REC.                       00025200
025300     MOVE SL-SILO TO DP-SILO-TABLE(WS-SILO-SUB).                  00025300
025400     MOVE SL-SHORTFALL TO WS-RESTORE-REMAINING.                   00025400
025500*                                                                 00025500
025600 200-TAKEOUT-TYPE.                                                00025600
025700*    WITHDRAW FROM SILOS OF DP-IO-GRAIN-TYPE ONLY, IN TABLE       00025700
025800*    ORDER; DP-SHORTFALL REPORTS WHAT THAT GRAIN TYPE COULD NOT   00025800
025900*    SUPPLY.                                                      00025900
026000     MOVE DP-IO-AMOUNT TO WS-TAKE-REMAINING.                      00026000
026100    PERFORM 210-TAKEOUT-TYPE-ONE-SILO THRU 210-EXIT               00026100
026200         VARYING WS-SILO-SUB FROM 1 BY 1                          00026200
026300             UNTIL WS-SILO-SUB > DP-SILO-COUNT                    00026300
026400                 OR WS-TAKE-REMAINING = 0.                        00026400
026500     MOVE WS-TAKE-REMAINING TO DP-SHORTFALL.                      00026500
026600*                                                                 00026600
026700 210-TAKEOUT-TYPE-ONE-SILO.                                       00026700
026800     IF SI-GRAIN-TYPE(WS-SILO-SUB) NOT = DP-IO-GRAIN-TYPE         00026800
026900         GO TO 210-EXIT                                           00026900
027000     END-IF.                                                      00027000
027100     IF SI-FILL-LEVEL(WS-SILO-SUB) = 0                            00027100
027200         GO TO 210-EXIT                                           00027200
027300     END-IF.                                                      00027300
027400     MOVE DP-SILO-TABLE(WS-SILO-SUB) TO SL-SILO.                  00027400
027500     MOVE 'TAKE'                     TO SL-FUNCTION.              00027500
027600     MOVE WS-TAKE-REMAINING          TO SL-IO-AMOUNT.             00027600
027700     CALL 'CTYSILO' USING SILO-LINKAGE-REC.                       00027700
027800     MOVE SL-SILO TO DP-SILO-TABLE(WS-SILO-SUB).                  00027800
027900     MOVE SL-SHORTFALL TO WS-TAKE-REMAINING.                      00027900
028000 210-EXIT.                                                        00028000
028100     EXIT.                                                        00028100
028200*                                                                 00028200
028300 300-TAKEOUT-EVEN.                                                00028300
028400*    GRAIN-TYPE-AGNOSTIC EVEN WITHDRAWAL - SPLIT THE REQUESTED    00028400
028500*    AMOUNT EVENLY ACROSS ALL ACTIVE SILOS, THEN CYCLE ANY        00028500
028600*    REMAINDER SILO-BY-SILO ON A FIXED MOD 6 RULE.                00028600
028700     MOVE 0 TO WS-TOTAL-FILL.                                     00028700
028800     PERFORM 305-SUM-ONE-SILO-FILL                                00028800
028900         VARYING WS-SILO-SUB FROM 1 BY 1                          00028900
029000             UNTIL WS-SILO-SUB > DP-SILO-COUNT.                   00029000
029100     IF DP-IO-AMOUNT >= WS-TOTAL-FILL                             00029100
029200        PERFORM 308-EMPTY-ONE-SILO THRU 308-EXIT                  00029200
029300             VARYING WS-SILO-SUB FROM 1 BY 1                      00029300
029400                 UNTIL WS-SILO-SUB > DP-SILO-COUNT                00029400
029500         COMPUTE DP-SHORTFALL = DP-IO-AMOUNT - WS-TOTAL-FILL      00029500
029600     ELSE                                                         00029600
029700         COMPUTE WS-PARTITION = DP-IO-AMOUNT / DP-SILO-COUNT      00029700
029800         MOVE 0 TO WS-REMAINDER-POOL                              00029800
029900        PERFORM 320-PARTITION-ONE-SILO THRU 320-EXIT              00029900
030000             VARYING WS-SILO-SUB FROM 1 BY 1                      00030000
030100                 UNTIL WS-SILO-SUB > DP-SILO-COUNT                00030100
030200         PERFORM 330-DISTRIBUTE-REMAINDER                         00030200
030300         MOVE 0 TO DP-SHORTFALL                                   00030300
030400     END-IF.                                                      00030400
030500*                                                                 00030500
030600 305-SUM-ONE-SILO-FILL.                                           00030600
030700     ADD SI-FILL-LEVEL(WS-SILO-SUB) TO WS-TOTAL-FILL.             00030700
030800*                                                                 00030800
030900 308-EMPTY-ONE-SILO.                                              00030900
031000     IF SI-FILL-LEVEL(WS-SILO-SUB) = 0                            00031000
031100         GO TO 308-EXIT                                           00031100
031200     END-IF.                                                      00031200
031300     MOVE DP-SILO-TABLE(WS-SILO-SUB)  TO SL-SILO.                 00031300
031400     MOVE 'TAKE'                      TO SL-FUNCTION.             00031400
031500     MOVE SI-FILL-LEVEL(WS-SILO-SUB)  TO SL-IO-AMOUNT.            00031500
031600     CALL 'CTYSILO' USING SILO-LINKAGE-REC.                       00031600
031700     MOVE SL-SILO TO DP-SILO-TABLE(WS-SILO-SUB).                  00031700
031800 308-EXIT.                                                        00031800
031900     EXIT.                                                        00031900
032000*                                                                 00032000
032100 320-PARTITION-ONE-SILO.                                          00032100
032200     IF SI-FILL-LEVEL(WS-SILO-SUB) < WS-PARTITION                 00032200
032300         COMPUTE WS-REMAINDER-POOL = WS-REMAINDER-POOL +          00032300
032400             (WS-PARTITION - SI-FILL-LEVEL(WS-SILO-SUB))          00032400
032500         MOVE SI-FILL-LEVEL(WS-SILO-SUB) TO SL-IO-AMOUNT          00032500
032600     ELSE                                                         00032600
032700         MOVE WS-PARTITION TO SL-IO-AMOUNT                        00032700
032800     END-IF.                                                      00032800
032900     IF SL-IO-AMOUNT = 0                                          00032900
033000         GO TO 320-EXIT                                           00033000
033100     END-IF.                                                      00033100
033200     MOVE DP-SILO-TABLE(WS-SILO-SUB) TO SL-SILO.                  00033200
033300     MOVE 'TAKE'                     TO SL-FUNCTION.              00033300
033400     CALL 'CTYSILO' USING SILO-LINKAGE-REC.                       00033400
033500     MOVE SL-SILO TO DP-SILO-TABLE(WS-SILO-SUB).                  00033500
033600 320-EXIT.                                                        00033600
033700     EXIT.                                                        00033700
033800*                                                                 00033800
033900 330-DISTRIBUTE-REMAINDER.                                        00033900
034000*    DRAINS WS-REMAINDER-POOL ONE BUSHEL AT A TIME, CYCLING       00034000
034100*    SILO SLOT 1, 2, ... MOD 6 (THE FIXED COUNT OF SIX GRAIN      00034100
034200*    TYPES, NOT THE CURRENT SILO COUNT - PRESERVED EXACTLY AS     00034200
034300*    THE REFERENCE IMPLEMENTATION HAS IT).  WS-EVEN-GUARD-LIMIT   00034300
034400*    IS A DEFENSIVE CEILING ONLY - SEE CHANGE LOG 2003-07-30.     00034400
034500     MOVE 0 TO WS-CYCLE-SUB.                                      00034500
034600    PERFORM 335-DISTRIBUTE-ONE-BUSHEL THRU 335-EXIT               00034600
034700         VARYING WS-EVEN-GUARD-COUNT FROM 1 BY 1                  00034700
034800             UNTIL WS-REMAINDER-POOL = 0                          00034800
034900                 OR WS-EVEN-GUARD-COUNT > WS-EVEN-GUARD-LIMIT.    00034900
035000     IF WS-REMAINDER-POOL > 0                                     00035000
035100         DISPLAY 'CTYDEPOT - TAKEOUT-EVEN GUARD LIMIT REACHED, '  00035100
035200             WS-REMAINDER-POOL ' BUSHEL(S) DROPPED'               00035200
035300     END-IF.                                                      00035300
035400*                                                                 00035400
035500 335-DISTRIBUTE-ONE-BUSHEL.                                       00035500
035600     DIVIDE WS-CYCLE-SUB BY 6                                     00035600
035700         GIVING WS-CYCLE-QUOTIENT REMAINDER WS-CYCLE-REMAINDER.   00035700
035800     COMPUTE WS-SILO-SUB = WS-CYCLE-REMAINDER + 1.                00035800
035900     ADD 1 TO WS-CYCLE-SUB.                                       00035900
036000     IF WS-SILO-SUB > DP-SILO-COUNT                               00036000
036100         GO TO 335-EXIT                                           00036100
036200     END-IF.                                                      00036200
036300     IF SI-FILL-LEVEL(WS-SILO-SUB) = 0                            00036300
036400         GO TO 335-EXIT                                           00036400
036500     END-IF.                                                      00036500
036600     MOVE DP-SILO-TABLE(WS-SILO-SUB) TO SL-SILO.                  00036600
036700     MOVE 'TAKE'                     TO SL-FUNCTION.              00036700
036800     MOVE 1                          TO SL-IO-AMOUNT.             00036800
036900     CALL 'CTYSILO' USING SILO-LINKAGE-REC.                       00036900
037000     MOVE SL-SILO TO DP-SILO-TABLE(WS-SILO-SUB).                  00037000
037100     IF SL-SHORTFALL = 0                                          00037100
037200         SUBTRACT 1 FROM WS-REMAINDER-POOL                        00037200
037300     END-IF.                                                      00037300
037400 335-EXIT.                                                        00037400
037500     EXIT.                                                        00037500
037600*                                                                 00037600
037700 400-EXPAND-DEPOT.                                                00037700
037800*    APPEND DP-IO-NEW-SILOS EMPTY SILOS OF DP-IO-CAPACITY-PER-    00037800
037900*    SILO, THEN WITHDRAW THE EXPANSION COST VIA EVEN WITHDRAWAL   00037900
038000*    - SEE CITY BUSINESS RULES, DEPOT EXPANSION COST.             00038000
038100     PERFORM 410-ADD-ONE-SILO                                     00038100
038200         VARYING WS-NEW-SUB FROM 1 BY 1                           00038200
038300             UNTIL WS-NEW-SUB > DP-IO-NEW-SILOS.                  00038300
038400     COMPUTE WS-EXPANSION-COST =                                  00038400
038500         DP-IO-NEW-SILOS * 0.05 * DP-IO-CAPACITY-PER-SILO.        00038500
038600     MOVE WS-EXPANSION-COST TO DP-IO-AMOUNT.                      00038600
038700     PERFORM 300-TAKEOUT-EVEN.                                    00038700
038800*                                                                 00038800
038900 410-ADD-ONE-SILO.                                                00038900
039000     ADD 1 TO DP-SILO-COUNT.                                      00039000
039100     MOVE DP-SILO-COUNT TO SI-SILO-NUMBER(DP-SILO-COUNT).         00039100
039200     MOVE 0             TO SI-GRAIN-TYPE(DP-SILO-COUNT).          00039200
039300     MOVE DP-IO-CAPACITY-PER-SILO                                 00039300
039400                        TO SI-CAPACITY(DP-SILO-COUNT).            00039400
039500     MOVE 0             TO SI-FILL-LEVEL(DP-SILO-COUNT).          00039500
039600     PERFORM 415-CLEAR-ONE-LOT                                    00039600
039700         VARYING WS-LOT-SUB FROM 1 BY 1 UNTIL WS-LOT-SUB > 10.    00039700
039800*                                                                 00039800
039900 415-CLEAR-ONE-LOT.                                               00039900
040000     MOVE 0 TO SI-LOT-YEAR(DP-SILO-COUNT, WS-LOT-SUB).            00040000
040100     MOVE 0 TO SI-LOT-AMOUNT(DP-SILO-COUNT, WS-LOT-SUB).          00040100
040200     MOVE 0 TO SI-LOT-DURABILITY(DP-SILO-COUNT, WS-LOT-SUB).      00040200
040300*                                                                 00040300
040400 500-DECAY-DEPOT.                                                 00040400
040500*    RUN DECAY ON EVERY NON-EMPTY SILO AND RETURN THE SUM OF      00040500
040600*    WHAT DECAYED AWAY.                                           00040600
040700     MOVE 0 TO DP-DECAYED-BUSHELS.                                00040700
040800    PERFORM 510-DECAY-ONE-SILO THRU 510-EXIT                      00040800
040900         VARYING WS-SILO-SUB FROM 1 BY 1                          00040900
041000             UNTIL WS-SILO-SUB > DP-SILO-COUNT.                   00041000
041100*                                                                 00041100
041200 510-DECAY-ONE-SILO.                                              00041200
041300     IF SI-FILL-LEVEL(WS-SILO-SUB) = 0                            00041300
041400         GO TO 510-EXIT                                           00041400
041500     END-IF.                                                      00041500
041600     MOVE DP-SILO-TABLE(WS-SILO-SUB) TO SL-SILO.                  00041600
041700     MOVE 'DCAY'                     TO SL-FUNCTION.              00041700
041800     MOVE DP-IO-YEAR                 TO SL-IO-YEAR.               00041800
041900     CALL 'CTYSILO' USING SILO-LINKAGE-REC.                       00041900
042000     MOVE SL-SILO TO DP-SILO-TABLE(WS-SILO-SUB).                  00042000
042100     ADD SL-DECAYED-BUSHELS TO DP-DECAYED-BUSHELS.                00042100
042200 510-EXIT.                                                        00042200
042300     EXIT.                                                        00042300
042400*                                                                 00042400
042500 600-GET-FILL-LEVEL.                                              00042500
042600*    SUM OF FILL LEVEL ACROSS SILOS OF DP-IO-GRAIN-TYPE.          00042600
042700     MOVE 0 TO DP-FILL-LEVEL.                                     00042700
042800     PERFORM 610-ADD-ONE-SILO-FILL                                00042800
042900         VARYING WS-SILO-SUB FROM 1 BY 1                          00042900
043000             UNTIL WS-SILO-SUB > DP-SILO-COUNT.                   00043000
043100*                                                                 00043100
043200 610-ADD-ONE-SILO-FILL.                                           00043200
043300     IF SI-GRAIN-TYPE(WS-SILO-SUB) = DP-IO-GRAIN-TYPE             00043300
043400         ADD SI-FILL-LEVEL(WS-SILO-SUB) TO DP-FILL-LEVEL          00043400
043500     END-IF.                                                      00043500
043600*                                                                 00043600
043700 650-GET-CAPACITY.                                                00043700
043800*    SUM OF CAPACITY ACROSS SILOS THAT ALREADY HOLD DP-IO-GRAIN-  00043800
043900*    TYPE OR ARE EMPTY (AND SO ELIGIBLE TO TAKE IT ON).           00043900
044000     MOVE 0 TO DP-CAPACITY.                                       00044000
044100     PERFORM 660-ADD-ONE-SILO-CAP                                 00044100
044200         VARYING WS-SILO-SUB FROM 1 BY 1                          00044200
044300             UNTIL WS-SILO-SUB > DP-SILO-COUNT.                   00044300
044400*                                                                 00044400
044500 660-ADD-ONE-SILO-CAP.                                            00044500
044600     IF SI-GRAIN-TYPE(WS-SILO-SUB) = DP-IO-GRAIN-TYPE             00044600
044700         OR SI-FILL-LEVEL(WS-SILO-SUB) = 0                        00044700
044800         ADD SI-CAPACITY(WS-SILO-SUB) TO DP-CAPACITY              00044800
044900     END-IF.                                                      00044900
