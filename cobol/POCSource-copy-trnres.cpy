000100***************************************************************** 00000100
000200*    COPY MEMBER:  TRNRES                                         00000200
000300*                                                                 00000300
000400*    TURN-RESULT-REC - ONE LINE OF THE YEAR-END REPORT, WRITTEN   00000400
000500*    TO TURNRESULTS.DAT IN YEAR ORDER.  NOTHING READS THIS FILE   00000500
000600*    BACK INTO THE GAME - IT IS THE FINISHED PRODUCT OF THE RUN.  00000600
000700*                                                                 00000700
000800*    HIST:  2012-02-08  RBW  ORIGINAL MEMBER                      00000800
000900*           2016-03-01  RBW  ADDED TR-DEPOT-CAPACITY/FREE-STORAGE 00000900
001000***************************************************************** 00001000
001100 01  TURN-RESULT-REC.                                             00001100
001200     05  TR-NAME                    PIC X(30).                    00001200
001300     05  TR-YEAR                    PIC 9(03).                    00001300
001400     05  TR-NEW-RESIDENTS           PIC 9(09).                    00001400
001500     05  TR-BUSHELS-HARVESTED       PIC 9(09)  OCCURS 6 TIMES.    00001500
001600     05  TR-RESIDENTS               PIC 9(09).                    00001600
001700     05  TR-BUSHELS                 PIC 9(09)  OCCURS 6 TIMES.    00001700
001800     05  TR-STARVED                 PIC 9(09).                    00001800
001900     05  TR-ACRES                   PIC 9(09).                    00001900
002000     05  TR-ATE-BY-RATS             PIC 9(09).                    00002000
002100     05  TR-STARVED-PCT             PIC 9(03).                    00002100
002200     05  TR-BUSHELS-DECAYED         PIC 9(09).                    00002200
002300     05  TR-DEPOT-CAPACITY          PIC 9(09).                    00002300
002400     05  TR-FREE-STORAGE            PIC 9(09).                    00002400
002500     05  FILLER                     PIC X(10).                    00002500
