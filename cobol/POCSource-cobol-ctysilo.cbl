000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  CTYSILO                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. B. WOZNIAK                                         00000700
000800*                                                                 00000800
000900* OPERATES ON ONE SILO AT A TIME - STORE A LOT, TAKE OUT BUSHELS, 00000900
001000* OR DECAY EVERY LOT IN THE SILO ONE SIMULATED YEAR.  CALLED BY   00001000
001100* CTYDEPOT, WHICH OWNS THE SILO TABLE AND DOES THE CROSS-SILO     00001100
001200* WORK (PICKING WHICH SILO, EVEN WITHDRAWAL, DEFRAGMENTATION).    00001200
001300*                                                                 00001300
001400* A SILO HOLDS UP TO 10 HARVEST LOTS OF ONE GRAIN TYPE, KEPT      00001400
001500* ORDERED HIGHEST-DURABILITY-FIRST, TIES BROKEN EARLIEST-YEAR-    00001500
001600* FIRST (100-STORE-IN-SILO).  AN EMPTY SLOT HAS SL-LOT-AMOUNT=0.  00001600
001700*                                                                 00001700
001800* CHANGE LOG                                                      00001800
001900*     DATE-WRITTEN 1989-03-10  RBW  ORIGINAL PROGRAM              00001900
002000*     1989-05-22  RBW  FIXED LOT INSERTION - WAS APPENDING TO     00002000
002100*                      END INSTEAD OF SORTING ON DURABILITY       00002100
002200*     1991-08-14  RBW  RICE/WHEAT DOUBLING DECAY REWRITTEN TO     00002200
002300*                      AVOID DATA DIVISION FUNCTION, SEE 520/560  00002300
002400*     1994-01-30  DBS  DURABILITY MODIFIER SPLIT INTO OWN PARA    00002400
002500*                      (700-DECAY-MODIFIER) - WAS DUPLICATED 3X   00002500
002600*     1998-11-02  TLK  Y2K - VERIFIED SL-LOT-YEAR 3-DIGIT FIELD   00002600
002700*                      HAS NO 2-DIGIT ARITHMETIC IN THIS PROGRAM  00002700
002800*     1999-02-08  TLK  Y2K SIGN-OFF - NO CHANGE REQUIRED          00002800
002900*     2002-04-16  MWF  ADDED UPSI-0 TRACE SWITCH FOR DECAY DEBUG, 00002900
003000*                      REQUEST CC-05288                           00003000
003100*     2021-09-03  MWF  THE SILOAREA LOT FIELDS ARE NOW TAGGED -   00003100
003200*                      HL-YEAR/AMOUNT/DURABILITY ARE SL-LOT-YEAR  00003200
003300*                      /AMOUNT/DURABILITY HERE.  REQUEST CC-05114 00003300
003400******************************************************************00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID.    CTYSILO.                                          00003600
003700 AUTHOR.        R. B. WOZNIAK.                                    00003700
003800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00003800
003900 DATE-WRITTEN.  03/10/89.                                         00003900
004000 DATE-COMPILED. 03/10/89.                                         00004000
004100 SECURITY.      NON-CONFIDENTIAL.                                 00004100
004200*                                                                 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-390.                                        00004500
004600 OBJECT-COMPUTER. IBM-390.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM                                           00004800
004900     CLASS VALID-GRAIN-TYPE IS '1' THRU '6'                       00004900
005000     UPSI-0 ON STATUS IS DECAY-TRACE-ON.                          00005000
005100*                                                                 00005100
005200 DATA DIVISION.                                                   00005200
005300 WORKING-STORAGE SECTION.                                         00005300
005400*                                                                 00005400
005500 01  SYSTEM-DATE-AND-TIME.                                        00005500
005600     05  CURRENT-DATE.                                            00005600
005700         10  CURRENT-YEAR            PIC 9(2).                    00005700
005800         10  CURRENT-MONTH           PIC 9(2).                    00005800
005900         10  CURRENT-DAY             PIC 9(2).                    00005900
006000     05  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(6).          00006000
006100*                                                                 00006100
006200 77  WS-LOT-SUB              PIC S9(4) COMP  VALUE 0.             00006200
006300 77  WS-INSERT-SUB           PIC S9(4) COMP  VALUE 0.             00006300
006400 77  WS-SHIFT-SUB            PIC S9(4) COMP  VALUE 0.             00006400
006500 77  WS-DOUBLE-SUB           PIC S9(4) COMP  VALUE 0.             00006500
006600*                                                                 00006600
006700 01  WS-WORK-FIELDS.                                              00006700
006800     05  WS-REMAINING-TO-STORE   PIC 9(09)        VALUE 0.        00006800
006900     05  WS-ROOM-IN-LOT          PIC 9(09)        VALUE 0.        00006900
007000     05  WS-TAKE-FROM-LOT REDEFINES WS-ROOM-IN-LOT                00007000
007100         PIC 9(09).                                               00007100
007200     05  WS-TAKE-REMAINING       PIC 9(09)        VALUE 0.        00007200
007300     05  WS-YEARS-OF-DECAY       PIC S9(3)        VALUE 0.        00007300
007400     05  WS-DECAY-PCT            PIC S9(1)V9(6) COMP-3 VALUE 0.   00007400
007500     05  WS-DECAY-MODIFIER       PIC S9(1)V9(6) COMP-3 VALUE 0.   00007500
007600     05  WS-DECAY-AMOUNT         PIC 9(09)        VALUE 0.        00007600
007700     05  WS-DECAY-AMOUNT-N REDEFINES WS-DECAY-AMOUNT              00007700
007800                                 PIC 9(09).                       00007800
007900     05  WS-POWER-OF-TWO         PIC S9(3)V9(6) COMP-3 VALUE 1.   00007900
008000     05  WS-SHELF-LIFE           PIC 9(01)        VALUE 0.        00008000
008100*                                                                 00008100
008200     COPY GRNTAB.                                                 00008200
008300*                                                                 00008300
008400 LINKAGE SECTION.                                                 00008400
008500 01  SILO-LINKAGE-REC.                                            00008500
008600     05  SL-FUNCTION             PIC X(04).                       00008600
008700         88  SL-STORE            VALUE 'STOR'.                    00008700
008800         88  SL-TAKEOUT          VALUE 'TAKE'.                    00008800
008900         88  SL-DECAY            VALUE 'DCAY'.                    00008900
009000     05  SL-SILO.                                                 00009000
009100         COPY SILOAREA REPLACING ==:TAG:== BY ==SL==.             00009100
009200     05  SL-IO-GRAIN-TYPE        PIC 9(01).                       00009200
009300     05  SL-IO-AMOUNT            PIC 9(09).                       00009300
009400     05  SL-IO-YEAR              PIC 9(03).                       00009400
009500     05  SL-IO-DURABILITY        PIC 9V999  COMP-3.               00009500
009600     05  SL-SHORTFALL            PIC 9(09).                       00009600
009700     05  SL-DECAYED-BUSHELS      PIC 9(09).                       00009700
009800*                                                                 00009800
009900******************************************************************00009900
010000 PROCEDURE DIVISION USING SILO-LINKAGE-REC.                       00010000
010100******************************************************************00010100
010200*                                                                 00010200
010300 000-MAIN.                                                        00010300
010400     ACCEPT CURRENT-DATE FROM DATE.                               00010400
010500     MOVE 0 TO SL-SHORTFALL SL-DECAYED-BUSHELS.                   00010500
010600     EVALUATE TRUE                                                00010600
010700        WHEN SL-STORE    PERFORM 100-STORE-IN-SILO THRU 100-EXIT  00010700
010800         WHEN SL-TAKEOUT  PERFORM 200-TAKEOUT-OF-SILO             00010800
010900        WHEN SL-DECAY    PERFORM 300-DECAY-SILO THRU 300-EXIT     00010900
011000         WHEN OTHER                                               00011000
011100             DISPLAY 'CTYSILO - INVALID FUNCTION CODE: '          00011100
011200                 SL-FUNCTION                                      00011200
011300     END-EVALUATE.                                                00011300
011400     GOBACK.                                                      00011400
011500*                                                                 00011500
011600 100-STORE-IN-SILO.                                               00011600
011700*    AN EMPTY SILO (FILL LEVEL 0) TAKES ON THE INCOMING GRAIN     00011700
011800*    TYPE.  A NON-EMPTY SILO OF A DIFFERENT GRAIN TYPE REFUSES    00011800
011900*    THE WHOLE LOT - THE CALLER (CTYDEPOT) TRIES THE NEXT SILO.   00011900
012000     IF SL-FILL-LEVEL = 0                                         00012000
012100         MOVE SL-IO-GRAIN-TYPE TO SL-GRAIN-TYPE                   00012100
012200     END-IF.                                                      00012200
012300     IF SL-GRAIN-TYPE NOT = SL-IO-GRAIN-TYPE                      00012300
012400         MOVE SL-IO-AMOUNT TO SL-SHORTFALL                        00012400
012500         GO TO 100-EXIT                                           00012500
012600     END-IF.                                                      00012600
012700     MOVE SL-IO-AMOUNT TO WS-REMAINING-TO-STORE.                  00012700
012800     PERFORM 120-FIND-INSERT-POSITION.                            00012800
012900     PERFORM 130-SHIFT-LOTS-DOWN.                                 00012900
013000     MOVE SL-IO-YEAR       TO SL-LOT-YEAR(WS-INSERT-SUB).         00013000
013100     MOVE WS-REMAINING-TO-STORE TO SL-LOT-AMOUNT(WS-INSERT-SUB).  00013100
013200     MOVE SL-IO-DURABILITY TO SL-LOT-DURABILITY(WS-INSERT-SUB).   00013200
013300     COMPUTE SL-FILL-LEVEL =                                      00013300
013400         SL-FILL-LEVEL + WS-REMAINING-TO-STORE.                   00013400
013500     IF SL-FILL-LEVEL > SL-CAPACITY                               00013500
013600         COMPUTE SL-SHORTFALL = SL-FILL-LEVEL - SL-CAPACITY       00013600
013700         COMPUTE SL-LOT-AMOUNT(WS-INSERT-SUB) =                   00013700
013800             SL-LOT-AMOUNT(WS-INSERT-SUB) - SL-SHORTFALL          00013800
013900         MOVE SL-CAPACITY TO SL-FILL-LEVEL                        00013900
014000     END-IF.                                                      00014000
014100 100-EXIT.                                                        00014100
014200     EXIT.                                                        00014200
014300*                                                                 00014300
014400 120-FIND-INSERT-POSITION.                                        00014400
014500*    LOCATE THE FIRST EMPTY SLOT, OR THE FIRST OCCUPIED SLOT      00014500
014600*    WHOSE DURABILITY IS LOWER THAN THE INCOMING LOT'S (TIES      00014600
014700*    BROKEN BY YEAR - THE INCOMING LOT, BEING THE CURRENT YEAR,   00014700
014800*    IS NEVER EARLIER THAN ANY LOT ALREADY ON FILE).              00014800
014900     MOVE 10 TO WS-INSERT-SUB.                                    00014900
015000     PERFORM 125-CHECK-ONE-SLOT                                   00015000
015100         VARYING WS-LOT-SUB FROM 1 BY 1 UNTIL WS-LOT-SUB > 10.    00015100
015200*                                                                 00015200
015300 125-CHECK-ONE-SLOT.                                              00015300
015400     IF SL-LOT-AMOUNT(WS-LOT-SUB) = 0                             00015400
015500         MOVE WS-LOT-SUB TO WS-INSERT-SUB                         00015500
015600         MOVE 11 TO WS-LOT-SUB                                    00015600
015700     ELSE                                                         00015700
015800         IF SL-IO-DURABILITY > SL-LOT-DURABILITY(WS-LOT-SUB)      00015800
015900             MOVE WS-LOT-SUB TO WS-INSERT-SUB                     00015900
016000             MOVE 11 TO WS-LOT-SUB                                00016000
016100         END-IF                                                   00016100
016200     END-IF.                                                      00016200
016300*                                                                 00016300
016400 130-SHIFT-LOTS-DOWN.                                             00016400
016500*    MAKE ROOM AT WS-INSERT-SUB BY SLIDING LOTS 10 THRU INSERT    00016500
016600*    POSITION DOWN ONE SLOT; THE LOWEST-PRIORITY LOT (SLOT 10)    00016600
016700*    IS DROPPED IF THE TABLE WAS ALREADY FULL.                    00016700
016800     IF WS-INSERT-SUB < 10                                        00016800
016900         PERFORM 135-SHIFT-ONE-SLOT                               00016900
017000             VARYING WS-SHIFT-SUB FROM 10 BY -1                   00017000
017100                 UNTIL WS-SHIFT-SUB <= WS-INSERT-SUB              00017100
017200     END-IF.                                                      00017200
017300*                                                                 00017300
017400 135-SHIFT-ONE-SLOT.                                              00017400
017500     MOVE SL-LOT-YEAR(WS-SHIFT-SUB - 1)                           00017500
017600                         TO SL-LOT-YEAR(WS-SHIFT-SUB).            00017600
017700     MOVE SL-LOT-AMOUNT(WS-SHIFT-SUB - 1)                         00017700
017800                         TO SL-LOT-AMOUNT(WS-SHIFT-SUB).          00017800
017900     MOVE SL-LOT-DURABILITY(WS-SHIFT-SUB - 1)                     00017900
018000                         TO SL-LOT-DURABILITY(WS-SHIFT-SUB).      00018000
018100*                                                                 00018100
018200 200-TAKEOUT-OF-SILO.                                             00018200
018300*    TAKE SL-IO-AMOUNT BUSHELS OUT OF THIS SILO, LOT BY LOT IN    00018300
018400*    TABLE ORDER (HIGHEST DURABILITY FIRST), UNTIL SATISFIED OR   00018400
018500*    THE SILO RUNS OUT; SL-SHORTFALL REPORTS WHAT COULD NOT BE    00018500
018600*    SUPPLIED.                                                    00018600
018700     MOVE SL-IO-AMOUNT TO WS-TAKE-REMAINING.                      00018700
018800     PERFORM 210-TAKEOUT-ONE-LOT                                  00018800
018900         VARYING WS-LOT-SUB FROM 1 BY 1                           00018900
019000             UNTIL WS-LOT-SUB > 10 OR WS-TAKE-REMAINING = 0.      00019000
019100     MOVE WS-TAKE-REMAINING TO SL-SHORTFALL.                      00019100
019200     COMPUTE SL-FILL-LEVEL = SL-FILL-LEVEL - SL-IO-AMOUNT +       00019200
019300         SL-SHORTFALL.                                            00019300
019400*                                                                 00019400
019500 210-TAKEOUT-ONE-LOT.                                             00019500
019600     IF SL-LOT-AMOUNT(WS-LOT-SUB) > 0                             00019600
019700         IF SL-LOT-AMOUNT(WS-LOT-SUB) >= WS-TAKE-REMAINING        00019700
019800             COMPUTE SL-LOT-AMOUNT(WS-LOT-SUB) =                  00019800
019900                 SL-LOT-AMOUNT(WS-LOT-SUB) - WS-TAKE-REMAINING    00019900
020000             MOVE 0 TO WS-TAKE-REMAINING                          00020000
020100         ELSE                                                     00020100
020200             MOVE SL-LOT-AMOUNT(WS-LOT-SUB) TO WS-TAKE-FROM-LOT   00020200
020300             COMPUTE WS-TAKE-REMAINING =                          00020300
020400                 WS-TAKE-REMAINING - WS-TAKE-FROM-LOT             00020400
020500             MOVE 0 TO SL-LOT-AMOUNT(WS-LOT-SUB)                  00020500
020600         END-IF                                                   00020600
020700     END-IF.                                                      00020700
020800*                                                                 00020800
020900 300-DECAY-SILO.                                                  00020900
021000*    DECAY EVERY NON-EMPTY LOT IN THIS SILO ACCORDING TO ITS      00021000
021100*    GRAIN TYPE'S FORMULA (SEE THE PER-GRAIN DECAY RATES IN       00021100
021200*    COPY GRNTAB).                                                00021200
021300     IF SL-FILL-LEVEL = 0                                         00021300
021400         GO TO 300-EXIT                                           00021400
021500     END-IF.                                                      00021500
021600     MOVE GT-SHELF-LIFE(SL-GRAIN-TYPE) TO WS-SHELF-LIFE.          00021600
021700    PERFORM 310-DECAY-ONE-LOT THRU 310-EXIT                       00021700
021800         VARYING WS-LOT-SUB FROM 1 BY 1 UNTIL WS-LOT-SUB > 10.    00021800
021900 300-EXIT.                                                        00021900
022000     EXIT.                                                        00022000
022100*                                                                 00022100
022200 310-DECAY-ONE-LOT.                                               00022200
022300     IF SL-LOT-AMOUNT(WS-LOT-SUB) = 0                             00022300
022400         GO TO 310-EXIT                                           00022400
022500     END-IF.                                                      00022500
022600     COMPUTE WS-YEARS-OF-DECAY =                                  00022600
022700         SL-IO-YEAR - SL-LOT-YEAR(WS-LOT-SUB) - WS-SHELF-LIFE.    00022700
022800     IF WS-YEARS-OF-DECAY < 1                                     00022800
022900         GO TO 310-EXIT                                           00022900
023000     END-IF.                                                      00023000
023100     EVALUATE SL-GRAIN-TYPE                                       00023100
023200         WHEN 1  PERFORM 510-DECAY-BARLEY-CORN                    00023200
023300         WHEN 2  PERFORM 510-DECAY-BARLEY-CORN                    00023300
023400         WHEN 3  PERFORM 530-DECAY-MILLET                         00023400
023500         WHEN 4  PERFORM 540-DECAY-RICE                           00023500
023600         WHEN 5  PERFORM 550-DECAY-RYE                            00023600
023700         WHEN 6  PERFORM 560-DECAY-WHEAT                          00023700
023800     END-EVALUATE.                                                00023800
023900     COMPUTE WS-DECAY-AMOUNT =                                    00023900
024000         SL-LOT-AMOUNT(WS-LOT-SUB) * WS-DECAY-PCT.                00024000
024100     COMPUTE SL-LOT-AMOUNT(WS-LOT-SUB) =                          00024100
024200         SL-LOT-AMOUNT(WS-LOT-SUB) - WS-DECAY-AMOUNT.             00024200
024300     COMPUTE SL-FILL-LEVEL = SL-FILL-LEVEL - WS-DECAY-AMOUNT.     00024300
024400     COMPUTE SL-DECAYED-BUSHELS =                                 00024400
024500         SL-DECAYED-BUSHELS + WS-DECAY-AMOUNT.                    00024500
024600 310-EXIT.                                                        00024600
024700     EXIT.                                                        00024700
024800*                                                                 00024800
024900 510-DECAY-BARLEY-CORN.                                           00024900
025000*    PCT = 0.02 + 0.03*(YEARSOFDECAY-1), BARLEY AND CORN ALIKE.   00025000
025100     COMPUTE WS-DECAY-PCT =                                       00025100
025200         0.02 + (0.03 * (WS-YEARS-OF-DECAY - 1)).                 00025200
025300*                                                                 00025300
025400 530-DECAY-MILLET.                                                00025400
025500*    PCT = 0.02 * YEARSOFDECAY * DURABILITY MODIFIER.             00025500
025600     MOVE SL-LOT-DURABILITY(WS-LOT-SUB) TO SL-IO-DURABILITY.      00025600
025700     PERFORM 700-DECAY-MODIFIER.                                  00025700
025800     COMPUTE WS-DECAY-PCT =                                       00025800
025900         0.02 * WS-YEARS-OF-DECAY * WS-DECAY-MODIFIER.            00025900
026000*                                                                 00026000
026100 540-DECAY-RICE.                                                  00026100
026200*    PCT = 0.02 * 2**(YEARSOFDECAY-1) * DURABILITY MODIFIER.      00026200
026300     MOVE SL-LOT-DURABILITY(WS-LOT-SUB) TO SL-IO-DURABILITY.      00026300
026400     PERFORM 700-DECAY-MODIFIER.                                  00026400
026500     PERFORM 710-RAISE-POWER-OF-TWO.                              00026500
026600     COMPUTE WS-DECAY-PCT =                                       00026600
026700         0.02 * WS-POWER-OF-TWO * WS-DECAY-MODIFIER.              00026700
026800*                                                                 00026800
026900 550-DECAY-RYE.                                                   00026900
027000*    PCT = (0.01 + 0.02*(YEARSOFDECAY-1)) * DURABILITY MODIFIER.  00027000
027100     MOVE SL-LOT-DURABILITY(WS-LOT-SUB) TO SL-IO-DURABILITY.      00027100
027200     PERFORM 700-DECAY-MODIFIER.                                  00027200
027300     COMPUTE WS-DECAY-PCT =                                       00027300
027400         (0.01 + (0.02 * (WS-YEARS-OF-DECAY - 1)))                00027400
027500             * WS-DECAY-MODIFIER.                                 00027500
027600*                                                                 00027600
027700 560-DECAY-WHEAT.                                                 00027700
027800*    PCT = 0.02 * 2**(YEARSOFDECAY-1), NO DURABILITY MODIFIER.    00027800
027900     PERFORM 710-RAISE-POWER-OF-TWO.                              00027900
028000     COMPUTE WS-DECAY-PCT = 0.02 * WS-POWER-OF-TWO.               00028000
028100*                                                                 00028100
028200 700-DECAY-MODIFIER.                                              00028200
028300*    DURABILITY > 0.75 USES ONE STRAIGHT-LINE FORMULA,            00028300
028400*    OTHERWISE THE OTHER - THE TWO-FORMULA DURABILITY DECAY       00028400
028500*    MODIFIER BELOW.                                              00028500
028600     IF SL-IO-DURABILITY > 0.75                                   00028600
028700         COMPUTE WS-DECAY-MODIFIER =                              00028700
028800             0.5 + (0.5 * (1 - SL-IO-DURABILITY))                 00028800
028900     ELSE                                                         00028900
029000         COMPUTE WS-DECAY-MODIFIER =                              00029000
029100             1.5 - (0.857 * SL-IO-DURABILITY)                     00029100
029200     END-IF.                                                      00029200
029300*                                                                 00029300
029400 710-RAISE-POWER-OF-TWO.                                          00029400
029500*    COMPUTES 2 ** (YEARSOFDECAY-1) BY REPEATED DOUBLING - NO     00029500
029600*    INTRINSIC FUNCTION IS USED IN THIS SHOP'S STANDARD COBOL.    00029600
029700     MOVE 1 TO WS-POWER-OF-TWO.                                   00029700
029800     IF WS-YEARS-OF-DECAY > 1                                     00029800
029900         COMPUTE WS-DOUBLE-SUB = WS-YEARS-OF-DECAY - 1            00029900
030000         PERFORM 720-DOUBLE-IT WS-DOUBLE-SUB TIMES                00030000
030100     END-IF.                                                      00030100
030200*                                                                 00030200
030300 720-DOUBLE-IT.                                                   00030300
030400     COMPUTE WS-POWER-OF-TWO = WS-POWER-OF-TWO * 2.               00030400
