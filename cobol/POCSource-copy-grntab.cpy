000100***************************************************************** 00000100
000200*    COPY MEMBER:  GRNTAB                                         00000200
000300*                                                                 00000300
000400*    GRAIN-TABLE - THE FIXED 6-ROW REFERENCE TABLE OF PER-GRAIN   00000400
000500*    CONSTANTS SHARED BY CTYYIELD (HARVEST) AND CTYSILO (DECAY).  00000500
000600*    ROW SUBSCRIPT = GRAIN TYPE (1=BARLEY 2=CORN 3=MILLET 4=RICE  00000600
000700*    5=RYE 6=WHEAT) - SEE GT-GRAIN-TYPE 88-LEVELS IN CTYYIELD AND 00000700
000800*    CTYSILO WORKING-STORAGE.                                     00000800
000900*                                                                 00000900
001000*    STANDARD COBOL WILL NOT LET AN OCCURS ITEM CARRY A PER-      00001000
001100*    OCCURRENCE VALUE CLAUSE, SO THE SIX ROWS ARE LAID DOWN BELOW 00001100
001200*    AS SIX SEPARATE 05-LEVEL LITERAL BLOCKS UNDER ONE 01 AND     00001200
001300*    THEN REDEFINED AS ONE OCCURS 6 TABLE (GT-ENTRY) FOR          00001300
001400*    SUBSCRIPTED LOOKUP - THE SAME TECHNIQUE WRKSFINL USES ON     00001400
001500*    ITS OWN RATE TABLE.                                          00001500
001600*                                                                 00001600
001700*    GT-SEASON   1 = SPRING (CORN, MILLET, RICE)                  00001700
001800*                2 = WINTER (BARLEY, RYE, WHEAT)                  00001800
001900*    GT-SHELF-LIFE IS IN WHOLE YEARS - SEE CTYSILO 500-DECAY-SILO.00001900
002000*    (NOTE - THE RATIO/PCT FIELDS STAY ZONED DISPLAY, NOT COMP-3, 00002000
002100*    SO THE REDEFINES BELOW OVERLAYS BYTE-FOR-BYTE ON THE LITERAL 00002100
002200*    ROWS; COMP-3 WOULD REPACK THE DIGITS AND GARBLE THE TABLE.)  00002200
002300*                                                                 00002300
002400*    HIST:  2013-05-14  RBW  ORIGINAL MEMBER                      00002400
002500***************************************************************** 00002500
002600 01  GT-LITERAL-TABLE.                                            00002600
002700     05  GT-ROW-1.                                                00002700
002800         10  FILLER                 PIC 9(01)  VALUE 1.           00002800
002900         10  FILLER                 PIC X(06)  VALUE 'BARLEY'.    00002900
003000         10  FILLER                 PIC 9(01)  VALUE 2.           00003000
003100         10  FILLER                 PIC 9V9    VALUE 4.0.         00003100
003200         10  FILLER                 PIC 9V99   VALUE 0.20.        00003200
003300         10  FILLER                 PIC 9V99   VALUE 0.25.        00003300
003400         10  FILLER                 PIC 9V99   VALUE 0.80.        00003400
003500         10  FILLER                 PIC 9(01)  VALUE 2.           00003500
003600     05  GT-ROW-2.                                                00003600
003700         10  FILLER                 PIC 9(01)  VALUE 2.           00003700
003800         10  FILLER                 PIC X(06)  VALUE 'CORN  '.    00003800
003900         10  FILLER                 PIC 9(01)  VALUE 1.           00003900
004000         10  FILLER                 PIC 9V9    VALUE 4.0.         00004000
004100         10  FILLER                 PIC 9V99   VALUE 0.20.        00004100
004200         10  FILLER                 PIC 9V99   VALUE 0.25.        00004200
004300         10  FILLER                 PIC 9V99   VALUE 0.70.        00004300
004400         10  FILLER                 PIC 9(01)  VALUE 2.           00004400
004500     05  GT-ROW-3.                                                00004500
004600         10  FILLER                 PIC 9(01)  VALUE 3.           00004600
004700         10  FILLER                 PIC X(06)  VALUE 'MILLET'.    00004700
004800         10  FILLER                 PIC 9(01)  VALUE 1.           00004800
004900         10  FILLER                 PIC 9V9    VALUE 2.0.         00004900
005000         10  FILLER                 PIC 9V99   VALUE 0.10.        00005000
005100         10  FILLER                 PIC 9V99   VALUE 0.45.        00005100
005200         10  FILLER                 PIC 9V99   VALUE 0.95.        00005200
005300         10  FILLER                 PIC 9(01)  VALUE 4.           00005300
005400     05  GT-ROW-4.                                                00005400
005500         10  FILLER                 PIC 9(01)  VALUE 4.           00005500
005600         10  FILLER                 PIC X(06)  VALUE 'RICE  '.    00005600
005700         10  FILLER                 PIC 9(01)  VALUE 1.           00005700
005800         10  FILLER                 PIC 9V9    VALUE 6.0.         00005800
005900         10  FILLER                 PIC 9V99   VALUE 0.40.        00005900
006000         10  FILLER                 PIC 9V99   VALUE 0.10.        00006000
006100         10  FILLER                 PIC 9V99   VALUE 0.50.        00006100
006200         10  FILLER                 PIC 9(01)  VALUE 1.           00006200
006300     05  GT-ROW-5.                                                00006300
006400         10  FILLER                 PIC 9(01)  VALUE 5.           00006400
006500         10  FILLER                 PIC X(06)  VALUE 'RYE   '.    00006500
006600         10  FILLER                 PIC 9(01)  VALUE 2.           00006600
006700         10  FILLER                 PIC 9V9    VALUE 2.0.         00006700
006800         10  FILLER                 PIC 9V99   VALUE 0.10.        00006800
006900         10  FILLER                 PIC 9V99   VALUE 0.45.        00006900
007000         10  FILLER                 PIC 9V99   VALUE 0.95.        00007000
007100         10  FILLER                 PIC 9(01)  VALUE 4.           00007100
007200     05  GT-ROW-6.                                                00007200
007300         10  FILLER                 PIC 9(01)  VALUE 6.           00007300
007400         10  FILLER                 PIC X(06)  VALUE 'WHEAT '.    00007400
007500         10  FILLER                 PIC 9(01)  VALUE 2.           00007500
007600         10  FILLER                 PIC 9V9    VALUE 6.0.         00007600
007700         10  FILLER                 PIC 9V99   VALUE 0.40.        00007700
007800         10  FILLER                 PIC 9V99   VALUE 0.10.        00007800
007900         10  FILLER                 PIC 9V99   VALUE 0.50.        00007900
008000         10  FILLER                 PIC 9(01)  VALUE 1.           00008000
008100*                                                                 00008100
008200*    GRAIN-TABLE REDEFINES THE SIX LITERAL ROWS ABOVE AS ONE      00008200
008300*    SUBSCRIPTED TABLE - GT-ENTRY(grain-type) IS THE LOOKUP FORM. 00008300
008400*                                                                 00008400
008500 01  GRAIN-TABLE REDEFINES GT-LITERAL-TABLE.                      00008500
008600     05  GT-ENTRY OCCURS 6 TIMES.                                 00008600
008700         10  GT-GRAIN-TYPE          PIC 9(01).                    00008700
008800         10  GT-GRAIN-NAME          PIC X(06).                    00008800
008900         10  GT-SEASON              PIC 9(01).                    00008900
009000         10  GT-BASIC-YIELD-RATIO   PIC 9V9.                      00009000
009100         10  GT-CROP-FAILURE-PCT    PIC 9V99.                     00009100
009200         10  GT-RESISTANCE-FACTOR   PIC 9V99.                     00009200
009300         10  GT-DROUGHT-MULT        PIC 9V99.                     00009300
009400         10  GT-SHELF-LIFE          PIC 9(01).                    00009400
