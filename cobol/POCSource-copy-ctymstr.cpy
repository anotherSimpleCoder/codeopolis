000100***************************************************************** 00000100
000200*    COPY MEMBER:  CTYMSTR                                        00000200
000300*                                                                 00000300
000400*    CITY-STATE-REC - THE CARRIED-FORWARD SNAPSHOT OF ONE CITY,   00000400
000500*    READ FROM AND REWRITTEN TO CITYSTATE.DAT ONCE PER RUN.       00000500
000600*    THE SILO TABLE IS CARRIED IN THE SAME RECORD SO THE WHOLE    00000600
000700*    DEPOT MOVES FORWARD TURN TO TURN AS ONE UNIT.                00000700
000800*                                                                 00000800
000900*    CS-SILO-COUNT IS THE NUMBER OF SILOS CURRENTLY IN SERVICE;   00000900
001000*    CS-SILO-TABLE IS FIXED AT 50 ENTRIES (CITYSTATE.DAT IS A     00001000
001100*    FIXED-LENGTH FILE) - A PRACTICAL CAP ON HOW MANY TIMES A     00001100
001200*    CITY CAN EXPAND THE DEPOT OVER ONE GAME.  ENTRIES BEYOND     00001200
001300*    CS-SILO-COUNT ARE UNUSED (GRAIN TYPE ZERO, ZERO FILL).       00001300
001400*                                                                 00001400
001500*    HIST:  2012-01-30  RBW  ORIGINAL MEMBER                      00001500
001600*           2015-08-06  RBW  CS-FREE-STORAGE ADDED FOR SELL-ACRES 00001600
001700*                             CAPACITY-HEADROOM CHECK             00001700
001800*           2021-02-19  TLK  WIDENED SILO TABLE 20 -> 50 ENTRIES  00001800
001900***************************************************************** 00001900
002000 01  CITY-STATE-REC.                                              00002000
002100     05  CS-ID                      PIC X(36).                    00002100
002200     05  CS-NAME                    PIC X(30).                    00002200
002300     05  CS-RESIDENTS               PIC 9(09).                    00002300
002400     05  CS-ACRES                   PIC 9(09).                    00002400
002500     05  CS-YEAR                    PIC 9(03).                    00002500
002600     05  CS-BUSHELS                 PIC 9(09)  OCCURS 6 TIMES.    00002600
002700     05  CS-FED                     PIC S9(09).                   00002700
002800     05  CS-PLANTED-ACRES           PIC 9(09)  OCCURS 6 TIMES.    00002800
002900     05  CS-FREE-STORAGE            PIC 9(09).                    00002900
003000     05  CS-SILO-COUNT              PIC 9(04).                    00003000
003100     05  FILLER                     PIC X(12).                    00003100
003200     05  CS-SILO-TABLE OCCURS 50 TIMES.                           00003200
003300         COPY SILOAREA REPLACING ==:TAG:== BY ==SI==.             00003300
