000100***************************************************************** 00000100
000200*    COPY MEMBER:  SILOAREA                                       00000200
000300*                                                                 00000300
000400*    SI-REC - ONE SILO IN THE GRAIN DEPOT.  HOLDS AN ORDERED      00000400
000500*    LIST OF HARVEST LOTS OF A SINGLE GRAIN TYPE (OR IS EMPTY).   00000500
000600*    :TAG: IS REPLACED BY THE CALLING PROGRAM'S OWN PREFIX - SEE  00000600
000700*    "COPY SILOAREA REPLACING" IN CTYMSTR, CTYDEPOT AND CTYSILO.  00000700
000800*                                                                 00000800
000900*    THE HARVEST-LOT TABLE IS FIXED AT 10 ENTRIES PER SILO - A    00000900
001000*    PRACTICAL CAP, SINCE A SILO RECEIVES AT MOST ONE NEW LOT PER 00001000
001100*    SIMULATED YEAR AND SHELF LIVES TOP OUT AT 4 YEARS (SEE       00001100
001200*    GRNTAB) - 10 YEARS OF UNDECAYED BACKLOG IS MORE THAN THE     00001200
001300*    GAME LENGTH EVER PRODUCES IN PRACTICE.                       00001300
001400*                                                                 00001400
001500*    LOTS ARE HELD HIGHEST-DURABILITY-FIRST, TIES BROKEN BY       00001500
001600*    EARLIEST-YEAR-FIRST (SEE CTYSILO 100-STORE-IN-SILO).  AN     00001600
001700*    UNUSED LOT SLOT IS SIGNALLED BY :TAG:-LOT-AMOUNT = ZERO.     00001700
001800*                                                                 00001800
001900*    HIST:  2012-01-30  RBW  ORIGINAL MEMBER                      00001900
002000*           2020-06-11  TLK  WIDENED HL-DURABILITY TO 9V999       00002000
002010*           2021-09-03  MWF  RETAGGED THE LOT FIELDS - WERE       00002010
002020*           HL-YEAR/HL-AMOUNT/HL-DURABILITY, NOW :TAG:-LOT-xxxx.  00002020
002030*           CTYDEPOT COPIES SILOAREA TWICE (SI- AND SL-) IN ONE   00002030
002040*           PROGRAM AND THE UNTAGGED NAMES WERE COLLIDING.        00002040
002050*           REQUEST CC-05114.                                     00002050
002100***************************************************************** 00002100
002200     05  :TAG:-SILO-NUMBER          PIC 9(04).                    00002200
002300     05  :TAG:-GRAIN-TYPE           PIC 9(01).                    00002300
002400     05  :TAG:-CAPACITY             PIC 9(09).                    00002400
002500     05  :TAG:-FILL-LEVEL           PIC 9(09).                    00002500
002600     05  :TAG:-LOT OCCURS 10 TIMES.                               00002600
002700         10  :TAG:-LOT-YEAR         PIC 9(03).                    00002700
002800         10  :TAG:-LOT-AMOUNT       PIC 9(09).                    00002800
002900         10  :TAG:-LOT-DURABILITY   PIC 9V999  COMP-3.            00002900
003000         10  FILLER                 PIC X(04).                    00003000
003100     05  FILLER                     PIC X(04).                    00003100
