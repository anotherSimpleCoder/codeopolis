000100***************************************************************** 00000100
000200*    COPY MEMBER:  TRNENV                                         00000200
000300*                                                                 00000300
000400*    TURN-ENVIRONMENT-REC - THE WEATHER/EVENT DRAW FOR ONE        00000400
000500*    SIMULATED YEAR.  IN A LIVE GAME THESE WOULD BE RANDOM        00000500
000600*    DRAWS; HERE THEY ARE SUPPLIED AS DATA SO A RUN CAN BE RE-RUN 00000600
000700*    AND DIFFED BYTE FOR BYTE (SEE CTYTURN 120-READ-ENVIRONMENT). 00000700
000800*                                                                 00000800
000900*    HIST:  2012-02-06  RBW  ORIGINAL MEMBER                      00000900
001000***************************************************************** 00001000
001100 01  TURN-ENVIRONMENT-REC.                                        00001100
001200     05  TE-YEAR                    PIC 9(03).                    00001200
001300     05  TE-SOIL-CONDITIONS         PIC 9V999  COMP-3.            00001300
001400     05  TE-TEMP-SUMMER             PIC S999V9 COMP-3.            00001400
001500     05  TE-TEMP-WINTER             PIC S999V9 COMP-3.            00001500
001600     05  TE-DROUGHT-FLAG            PIC 9(01).                    00001600
001700     05  TE-FUSARIUM-FLAG           PIC 9(01).                    00001700
001800     05  TE-LEAF-DROUGHT-FLAG       PIC 9(01).                    00001800
001900     05  TE-POWDERY-MILDEW-FLAG     PIC 9(01).                    00001900
002000     05  TE-BARLEY-GOUT-FLY-FLAG    PIC 9(01).                    00002000
002100     05  TE-DELIA-FLY-FLAG          PIC 9(01).                    00002100
002200     05  TE-FRIT-FLY-FLAG           PIC 9(01).                    00002200
002300     05  TE-POPULATION-GROWTH-PCT   PIC 9(03).                    00002300
002400     05  TE-RAT-INFESTATION-DRAW    PIC 9(09).                    00002400
002500     05  FILLER                     PIC X(08).                    00002500
