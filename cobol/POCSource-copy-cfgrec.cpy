000100***************************************************************** 00000100
000200*    COPY MEMBER:  CFGREC                                         00000200
000300*                                                                 00000300
000400*    GAME-CONFIG-REC - ONE ROW OF DIFFICULTY-INDEXED REFERENCE    00000400
000500*    DATA READ FROM GAMECONFIG.DAT.  THREE ROWS EXIST, ONE EACH   00000500
000600*    FOR EASY/MEDIUM/HARD, AND ARE LOADED ONCE AT JOB START INTO  00000600
000700*    A WORKING-STORAGE TABLE (SEE CTYTURN WORKING-STORAGE).       00000700
000800*                                                                 00000800
000900*    HIST:  2011-04-02  RBW  ORIGINAL MEMBER - CARD-1 DECK        00000900
001000*           2014-09-18  RBW  ADDED CFG-DEPOT-EXPANSION-COST-PCT   00001000
001100*           2019-11-07  TLK  ADDED CFG-DECAY-PCT-PER-YEAR         00001100
001200***************************************************************** 00001200
001300 01  GAME-CONFIG-REC.                                             00001300
001400     05  CFG-DIFFICULTY             PIC X(06).                    00001400
001500     05  CFG-MAX-ACRE-PRICE         PIC 9(05).                    00001500
001600     05  CFG-MIN-ACRE-PRICE         PIC 9(05).                    00001600
001700     05  CFG-BUSHELS-PER-RESIDENT   PIC 9(05).                    00001700
001800     05  CFG-BUSHELS-PER-ACRE       PIC 9(05).                    00001800
001900     05  CFG-ACRE-PER-RESIDENT      PIC 9(05).                    00001900
002000     05  CFG-INITIAL-ACRES          PIC 9(07).                    00002000
002100     05  CFG-INITIAL-RESIDENTS      PIC 9(07).                    00002100
002200     05  CFG-SILO-CAPACITY          PIC 9(07).                    00002200
002300     05  CFG-INITIAL-BUSHELS        PIC 9(07)  OCCURS 6 TIMES.    00002300
002400     05  CFG-NUMBER-OF-YEARS        PIC 9(03).                    00002400
002500     05  CFG-HARVEST-FACTOR         PIC 9V9(2).                   00002500
002600     05  CFG-MAX-RATE-INFESTATION   PIC 9(03).                    00002600
002700     05  CFG-DEPOT-EXPANSION-PCT    PIC 9V9(2)  COMP-3.           00002700
002800     05  CFG-DECAY-PCT-PER-YEAR     PIC 9V9(2)  COMP-3.           00002800
002900     05  FILLER                     PIC X(10).                    00002900
